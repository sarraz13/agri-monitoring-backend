000100      ******************************************************************
000200      * PROGRAM:     5-DETECT
000300      * PURPOSE:     NIGHTLY PLOT ANOMALY DETECTION - FIRST PASS OF THE
000400      *              PLOT MONITORING RUN.  LOADS THE FARM AND PLOT
000500      *              MASTER FILES INTO WORKING-STORAGE TABLES, FOLDS
000600      *              THE SENSOR READING FILE DOWN TO ONE LATEST VALUE
000700      *              PER PLOT PER SENSOR TYPE, CLASSIFIES EACH PLOT
000800      *              AGAINST THE AGRONOMIC THRESHOLDS AND POSTS ONE
000900      *              ANOMALY-EVENT RECORD PER NEW (PLOT, TYPE) PAIR.
001000      ******************************************************************
001100       IDENTIFICATION DIVISION.
001200       PROGRAM-ID.         5-DETECT.
001300       AUTHOR.             R HUELIN.
001400       INSTALLATION.       AGRI-EXTENSION DATA CENTER.
001500       DATE-WRITTEN.       04/11/1987.
001600
001700       DATE-COMPILED.
001800       SECURITY.           UNCLASSIFIED - AGRONOMY DIVISION USE ONLY.
001900      ******************************************************************
002000      *                     C H A N G E   L O G
002100      *----------------------------------------------------------------
002200      * DATE       PRGMR  REQUEST    DESCRIPTION
002300      * ---------- ------ ---------- -------------------------------
002400      * 04/11/1987 RH     AG-0017    ORIGINAL CODING - REPLACES T  AG-0017
002500      *                              MANUAL FIELD-SHEET REVIEW RUN.
002600      * 09/02/1988 RH     AG-0044    ADDED HUMIDITY SENSOR TYPE;   AG-0044
002700      *                              STAFF WERE READING IT OFF A PAPER
002800      *                              LOG BEFORE THIS DATE.
002900      * 03/14/1990 DCK    AG-0091    DROUGHT-STRESS AND WATERLOGG  AG-0091
003000      *                              COMBINATION RULES ADDED PER
003100      *                              EXTENSION OFFICE REQUEST.
003200      * 11/30/1991 DCK    AG-0118    DUPLICATE SUPPRESSION WITHIN  AG-0118
003300      *                              WINDOW - FIELD OFFICES WERE SEEING
003400      *                              THE SAME ALERT TWICE ON ONE ADVICE
003500      *                              SHEET.
003600      * 07/19/1993 LMP    AG-0150    SEVERITY BANDS RESET TO MATC  AG-0150
003700      *                              REVISED SCORING MEMO FROM THE
003800      *                              AGRONOMY LAB.
003900      * 02/08/1995 LMP    AG-0166    EXTREME-VALUE OVERRIDE ADDED  AG-0166
004000      *                              BORDERLINE "NORMAL" READING WAS
004100      *                              SLIPPING THROUGH ON BOTH ENDS OF
004200      *                              THE MOISTURE SCALE.
004300      * 01/06/1997 TBW    AG-0188    RUN-CONTROL COUNTS NOW WRITT  AG-0188
004400      *                              CTLTOTAL FOR PICKUP BY 7-DASHBOARD.
004500      * 10/21/1998 TBW    Y2K-0007   RUN TIMESTAMP FIELD CONFIRME Y2K-0007
004600      *                              DIGIT CENTURY; NO CODE CHANGE
004700      *                              REQUIRED, LOGGED FOR THE Y2K FILE.
004800      * 04/02/2001 SGV     AG-0214   PLOT TABLE BUMPED TO 2000 EN  AG-0214
004900      *                              CO-OP EXPANSION OUTGREW THE OLD
005000      *                              LIMIT OF 500.
005100      * 08/15/2004 SGV     AG-0239   SOURCE FIELD ON THE READING   AG-0239
005200      *                              NO LONGER USED FOR ROUTING, LEFT
005300      *                              ON THE RECORD FOR THE AUDIT TRAIL.
005400      * 05/27/2009 KOA      AG-0276  REBUILD AFTER THE FARM TABLE  AG-0276
005500      *                              OVERFLOW INCIDENT ON THE 05/22 RUN.
005600      *----------------------------------------------------------------
005700       ENVIRONMENT DIVISION.
005800
005900       CONFIGURATION SECTION.
006000       SOURCE-COMPUTER.    IBM-4381.
006100       OBJECT-COMPUTER.    IBM-4381.
006200
006300       SPECIAL-NAMES.
006400           C01 IS TOP-OF-FORM
006500           CLASS ANOMALY-TYPE-CLASS IS "A" THRU "Z", "_"
006600           UPSI-0 IS AG-RERUN-SWITCH.
006700
006800       INPUT-OUTPUT SECTION.
006900
007000       FILE-CONTROL.
007100      *    PHASE-5 INPUT - FARM MASTER, ASCENDING FARM-ID
007200           SELECT FARMFILE    ASSIGN TO FARMFILE
007300               ORGANIZATION LINE SEQUENTIAL.
007400      *    PHASE-5 INPUT - PLOT MASTER, ASCENDING PLOT-ID
007500           SELECT PLOTFILE    ASSIGN TO PLOTFILE
007600               ORGANIZATION LINE SEQUENTIAL.
007700      *    PHASE-5 INPUT - SENSOR READINGS, ASCENDING SR-ID
007800           SELECT SENSRDNG    ASSIGN TO SENSRDNG
007900               ORGANIZATION LINE SEQUENTIAL.
008000      *    PHASE-5 OUTPUT - ANOMALY EVENTS RAISED THIS RUN
008100           SELECT ANOMFILE    ASSIGN TO ANOMFILE
008200               ORGANIZATION LINE SEQUENTIAL.
008300      *    RUN-CONTROL COUNTER FILE, BUILT FRESH EACH RUN
008400           SELECT CTLTOTAL    ASSIGN TO CTLTOTAL
008500               ORGANIZATION LINE SEQUENTIAL.
008600      ******************************************************************
008700       DATA DIVISION.
008800
008900       FILE SECTION.
009000
009100       FD  FARMFILE.
009200
009300       01  FARM-DATA.
009400           05  FARM-ID                 PIC 9(5).
009500           05  FARM-OWNER-ID           PIC 9(5).
009600           05  FARM-LOCATION           PIC X(20).
009700           05  FARM-SIZE               PIC 9(5)V9.
009800           05  FARM-CROP-TYPE          PIC X(10).
009900
010000       FD  PLOTFILE.
010100
010200       01  PLOT-DATA.
010300           05  PLOT-ID                 PIC 9(5).
010400           05  PLOT-FARM-ID            PIC 9(5).
010500           05  PLOT-CROP-VARIETY       PIC X(10).
010600
010700       FD  SENSRDNG.
010800
010900       01  SR-DATA.
011000           05  SR-ID                   PIC 9(7).
011100           05  SR-TIMESTAMP            PIC X(14).
011200           05  SR-PLOT-ID              PIC 9(5).
011300           05  SR-SENSOR-TYPE          PIC X(12).
011400           05  SR-VALUE                PIC S9(3)V9
011500                                        SIGN LEADING SEPARATE.
011600           05  SR-VALUE-MAG REDEFINES SR-VALUE
011700                                        PIC X(05).
011800           05  SR-SOURCE               PIC X(10).
011900
012000       FD  ANOMFILE.
012100
012200       01  AE-DATA.
012300           05  AE-ID                   PIC 9(7).
012400           05  AE-TIMESTAMP            PIC X(14).
012500           05  AE-PLOT-ID              PIC 9(5).
012600           05  AE-ANOMALY-TYPE         PIC X(25).
012700           05  AE-SEVERITY             PIC X(6).
012800           05  AE-CONFIDENCE           PIC 9V99.
012900
013000       FD  CTLTOTAL.
013100
013200       01  CT-DATA.
013300           05  CT-COUNTER-NAME         PIC X(20).
013400           05  CT-COUNTER-VALUE        PIC 9(7).
013500           05  FILLER                  PIC X(05).
013600      ******************************************************************
013700       WORKING-STORAGE SECTION.
013800
013900       01  RUN-TIMESTAMP.
014000      *    JOB PARAMETER IN PRODUCTION; DEFAULTED HERE FOR A STANDALONE
014100      *    TEST RUN SO THE PROGRAM NEVER TOUCHES THE SYSTEM CLOCK.
014200           05  RUN-TS-TEXT          PIC X(14)
014300                                        VALUE "20260115020000".
014400
014500       01  RUN-TS-PARTS REDEFINES RUN-TIMESTAMP.
014600           05  RUN-TS-YYYY          PIC 9(4).
014700           05  RUN-TS-MM            PIC 9(2).
014800           05  RUN-TS-DD            PIC 9(2).
014900           05  RUN-TS-HH            PIC 9(2).
015000           05  RUN-TS-MI            PIC 9(2).
015100           05  RUN-TS-SS            PIC 9(2).
015200
015300       01  EOF-SWITCHES.
015400           05  FARM-EOF-SW          PIC X(01) VALUE "N".
015500               88  FARM-EOF                      VALUE "Y".
015600           05  PLOT-EOF-SW          PIC X(01) VALUE "N".
015700               88  PLOT-EOF                      VALUE "Y".
015800           05  READING-EOF-SW       PIC X(01) VALUE "N".
015900               88  READING-EOF                   VALUE "Y".
016000           05  FILLER                  PIC X(05).
016100
016200       01  COUNTERS.
016300           05  FARM-COUNT           PIC S9(4) COMP VALUE 0.
016400           05  PLOT-COUNT           PIC S9(4) COMP VALUE 0.
016500           05  SCAN-IDX             PIC S9(4) COMP VALUE 0.
016600           05  PLOT-IDX             PIC S9(4) COMP VALUE 0.
016700           05  RAISED-COUNT         PIC S9(4) COMP VALUE 0.
016800           05  NEXT-AE-ID           PIC S9(7) COMP VALUE 0.
016900           05  READINGS-READ        PIC S9(7) COMP VALUE 0.
017000           05  READINGS-MOISTURE    PIC S9(7) COMP VALUE 0.
017100           05  READINGS-TEMP        PIC S9(7) COMP VALUE 0.
017200           05  READINGS-HUMID       PIC S9(7) COMP VALUE 0.
017300           05  PLOTS-PROCESSED      PIC S9(7) COMP VALUE 0.
017400           05  ANOMALIES-RAISED     PIC S9(7) COMP VALUE 0.
017500           05  DUPS-SUPPRESSED      PIC S9(7) COMP VALUE 0.
017600
017700       01  CLASSIFY-WORK.
017800           05  M                    PIC S9(3)V9.
017900           05  T                    PIC S9(3)V9.
018000           05  H                    PIC S9(3)V9.
018100           05  ANOMALY-TYPE         PIC X(25).
018200           05  SEVERITY             PIC X(6).
018300           05  SCORE                PIC S9V99.
018400           05  EXTREME-SW           PIC X(01) VALUE "N".
018500               88  EXTREME-TRUE                VALUE "Y".
018600               88  EXTREME-FALSE               VALUE "N".
018700           05  DUP-SW               PIC X(01) VALUE "N".
018800               88  DUP-FOUND                   VALUE "Y".
018900               88  DUP-NOT-FOUND                VALUE "N".
019000           05  PLOT-FOUND-SW        PIC X(01) VALUE "N".
019100               88  PLOT-FOUND                   VALUE "Y".
019200               88  PLOT-NOT-FOUND                VALUE "N".
019300      *    FARM MASTER TABLE - LOADED ASCENDING FARM-ID, NOT SEARCHED
019400      *    BY INDEXED FILE ACCESS; A CO-OP THIS SIZE FITS COMFORTABLY
019500      *    IN WORKING-STORAGE.
019600       01  TABLE-FARMS.
019700           05  TF-ENTRY OCCURS 500 TIMES
019800                        INDEXED BY TF-IDX.
019900               10  TF-FARM-ID          PIC 9(5).
020000               10  TF-OWNER-ID         PIC 9(5).
020100               10  TF-LOCATION         PIC X(20).
020200               10  TF-SIZE             PIC 9(5)V9.
020300               10  TF-CROP-TYPE        PIC X(10).
020400               10  FILLER              PIC X(05).
020500      *    PLOT MASTER TABLE, WITH THE LATEST SENSOR SNAPSHOT CARRIED
020600      *    RIGHT ALONGSIDE THE MASTER FIELDS SO THE CLASSIFIER NEVER
020700      *    HAS TO RE-READ THE READING FILE.
020800       01  TABLE-PLOTS.
020900           05  TP-ENTRY OCCURS 2000 TIMES
021000                        INDEXED BY TP-IDX.
021100               10  TP-PLOT-ID          PIC 9(5).
021200               10  TP-FARM-ID          PIC 9(5).
021300               10  TP-CROP-VARIETY     PIC X(10).
021400               10  TP-SENSOR-GROUP.
021500                   15  TP-LATEST-MOISTURE  PIC S9(3)V9
021600                                            VALUE +060.0.
021700                   15  TP-LATEST-TEMP      PIC S9(3)V9
021800                                            VALUE +024.0.
021900                   15  TP-LATEST-HUMID     PIC S9(3)V9
022000                                            VALUE +065.0.
022100               10  TP-SENSOR-GROUP-X REDEFINES TP-SENSOR-GROUP
022200                                        PIC X(15).
022300               10  FILLER              PIC X(05).
022400      *    ANOMALIES ALREADY POSTED THIS RUN - ONE ENTRY PER (PLOT,
022500      *    TYPE) PAIR, USED TO SUPPRESS A SECOND HIT ON THE SAME
022600      *    CONDITION WITHIN THE SAME RUN WINDOW.
022700       01  TABLE-RAISED.
022800           05  TR-ENTRY OCCURS 2000 TIMES
022900                        INDEXED BY TR-IDX.
023000               10  TR-PLOT-ID          PIC 9(5).
023100               10  TR-ANOMALY-TYPE     PIC X(25).
023200               10  FILLER              PIC X(05).
023300      ******************************************************************
023400       PROCEDURE DIVISION.
023500
023600       MAIN-PROCEDURE.
023700           OPEN INPUT  FARMFILE PLOTFILE SENSRDNG
023800           OPEN OUTPUT ANOMFILE CTLTOTAL
023900           PERFORM LOAD-FARM-TABLE     THRU LOAD-FARM-TABLE-EXIT
024000           PERFORM LOAD-PLOT-TABLE     THRU LOAD-PLOT-TABLE-EXIT
024100           PERFORM LOAD-READING-LATEST THRU LOAD-READING-LATEST-EXIT
024200           PERFORM CLASSIFY-ALL-PLOTS  THRU CLASSIFY-ALL-PLOTS-EXIT
024300           PERFORM WRITE-CONTROL-TOTALS
024400           CLOSE FARMFILE PLOTFILE SENSRDNG ANOMFILE CTLTOTAL
024500           PERFORM FIN-PGM
024600           .
024700
024800      *----------------------------------------------------------------
024900      *    LOAD THE FARM MASTER.
025000      *----------------------------------------------------------------
025100       LOAD-FARM-TABLE.
025200           READ FARMFILE
025300               AT END
025400                   SET FARM-EOF TO TRUE
025500           END-READ
025600           PERFORM LOAD-ONE-FARM UNTIL FARM-EOF
025700           .
025800
025900       LOAD-FARM-TABLE-EXIT.
026000           EXIT.
026100
026200       LOAD-ONE-FARM.
026300           ADD 1 TO FARM-COUNT
026400           MOVE FARM-ID       TO TF-FARM-ID(FARM-COUNT)
026500           MOVE FARM-OWNER-ID TO TF-OWNER-ID(FARM-COUNT)
026600           MOVE FARM-LOCATION TO TF-LOCATION(FARM-COUNT)
026700           MOVE FARM-SIZE     TO TF-SIZE(FARM-COUNT)
026800           MOVE FARM-CROP-TYPE TO TF-CROP-TYPE(FARM-COUNT)
026900           READ FARMFILE
027000               AT END
027100                   SET FARM-EOF TO TRUE
027200           END-READ
027300           .
027400
027500      *----------------------------------------------------------------
027600      *    LOAD THE PLOT MASTER, SENSOR SNAPSHOT DEFAULTED PER PLOT.
027700      *----------------------------------------------------------------
027800       LOAD-PLOT-TABLE.
027900           READ PLOTFILE
028000               AT END
028100                   SET PLOT-EOF TO TRUE
028200           END-READ
028300           PERFORM LOAD-ONE-PLOT UNTIL PLOT-EOF
028400           .
028500
028600       LOAD-PLOT-TABLE-EXIT.
028700           EXIT.
028800
028900       LOAD-ONE-PLOT.
029000           ADD 1 TO PLOT-COUNT
029100           MOVE PLOT-ID           TO TP-PLOT-ID(PLOT-COUNT)
029200           MOVE PLOT-FARM-ID      TO TP-FARM-ID(PLOT-COUNT)
029300           MOVE PLOT-CROP-VARIETY TO TP-CROP-VARIETY(PLOT-COUNT)
029400           READ PLOTFILE
029500               AT END
029600                   SET PLOT-EOF TO TRUE
029700           END-READ
029800           .
029900
030000      *----------------------------------------------------------------
030100      *    FOLD THE READING FILE DOWN TO ONE LATEST VALUE PER PLOT PER
030200      *    SENSOR TYPE.  READINGS ARRIVE CHRONOLOGICAL (ASCENDING
030300      *    SR-ID) SO THE LAST ONE READ FOR A GIVEN PLOT/TYPE WINS.
030400      *----------------------------------------------------------------
030500       LOAD-READING-LATEST.
030600           READ SENSRDNG
030700               AT END
030800                   SET READING-EOF TO TRUE
030900           END-READ
031000           PERFORM APPLY-ONE-READING UNTIL READING-EOF
031100           .
031200
031300       LOAD-READING-LATEST-EXIT.
031400           EXIT.
031500
031600       APPLY-ONE-READING.
031700           ADD 1 TO READINGS-READ
031800           PERFORM FIND-PLOT-INDEX
031900           IF PLOT-FOUND
032000               EVALUATE SR-SENSOR-TYPE
032100                   WHEN "MOISTURE"
032200                       MOVE SR-VALUE TO
032300                           TP-LATEST-MOISTURE(SCAN-IDX)
032400                       ADD 1 TO READINGS-MOISTURE
032500                   WHEN "TEMPERATURE"
032600                       MOVE SR-VALUE TO
032700                           TP-LATEST-TEMP(SCAN-IDX)
032800                       ADD 1 TO READINGS-TEMP
032900                   WHEN "HUMIDITY"
033000                       MOVE SR-VALUE TO
033100                           TP-LATEST-HUMID(SCAN-IDX)
033200                       ADD 1 TO READINGS-HUMID
033300                   WHEN OTHER
033400                       CONTINUE
033500               END-EVALUATE
033600           END-IF
033700           READ SENSRDNG
033800               AT END
033900                   SET READING-EOF TO TRUE
034000           END-READ
034100           .
034200      *    LINEAR SCAN OF THE PLOT TABLE - SAME LINEAR-SCAN IDIOM
034300      *    USED THROUGHOUT THIS SHOP'S LOOKUP PARAGRAPHS.
034400       FIND-PLOT-INDEX.
034500           SET PLOT-NOT-FOUND TO TRUE
034600           MOVE 1 TO SCAN-IDX
034700           PERFORM SCAN-ONE-PLOT-ENTRY
034800               UNTIL SCAN-IDX > PLOT-COUNT
034900                  OR PLOT-FOUND
035000           .
035100
035200       SCAN-ONE-PLOT-ENTRY.
035300           IF TP-PLOT-ID(SCAN-IDX) = SR-PLOT-ID
035400               SET PLOT-FOUND TO TRUE
035500           ELSE
035600               ADD 1 TO SCAN-IDX
035700           END-IF
035800           .
035900
036000      *----------------------------------------------------------------
036100      *    CLASSIFY EVERY PLOT AND POST ANOMALY EVENTS.
036200      *----------------------------------------------------------------
036300       CLASSIFY-ALL-PLOTS.
036400           MOVE 1 TO PLOT-IDX
036500           PERFORM CLASSIFY-ONE-PLOT
036600               UNTIL PLOT-IDX > PLOT-COUNT
036700           .
036800
036900       CLASSIFY-ALL-PLOTS-EXIT.
037000           EXIT.
037100
037200       CLASSIFY-ONE-PLOT.
037300           MOVE TP-LATEST-MOISTURE(PLOT-IDX) TO M
037400           MOVE TP-LATEST-TEMP(PLOT-IDX)     TO T
037500           MOVE TP-LATEST-HUMID(PLOT-IDX)    TO H
037600           EVALUATE TRUE
037700               WHEN T < 10.0
037800                   MOVE "temperature_low"  TO ANOMALY-TYPE
037900               WHEN T > 35.0
038000                   MOVE "temperature_high" TO ANOMALY-TYPE
038100               WHEN M < 30.0
038200                   MOVE "soil_moisture_low"  TO ANOMALY-TYPE
038300               WHEN M > 85.0
038400                   MOVE "soil_moisture_high" TO ANOMALY-TYPE
038500               WHEN H < 30.0
038600                   MOVE "humidity_low"  TO ANOMALY-TYPE
038700               WHEN H > 90.0
038800                   MOVE "humidity_high" TO ANOMALY-TYPE
038900               WHEN T > 32.0 AND H > 80.0
039000                   MOVE "temperature_high_heat_stress"
039100                                        TO ANOMALY-TYPE
039200               WHEN M < 40.0 AND T > 28.0
039300                   MOVE "drought_stress" TO ANOMALY-TYPE
039400               WHEN M > 80.0 AND H > 85.0
039500                   MOVE "waterlogging_risk" TO ANOMALY-TYPE
039600               WHEN OTHER
039700                   MOVE "normal" TO ANOMALY-TYPE
039800           END-EVALUATE
039900           IF M < 30.0 OR M > 85.0 OR T < 10.0 OR
040000              T > 35.0 OR H < 30.0 OR H > 90.0
040100               SET EXTREME-TRUE TO TRUE
040200           ELSE
040300               SET EXTREME-FALSE TO TRUE
040400           END-IF
040500           IF ANOMALY-TYPE = "normal"
040600               MOVE +0.50 TO SCORE
040700           ELSE
040800               IF EXTREME-TRUE
040900                   MOVE -0.90 TO SCORE
041000               ELSE
041100                   MOVE -0.80 TO SCORE
041200               END-IF
041300           END-IF
041400           IF ANOMALY-TYPE NOT = "normal"
041500               PERFORM DERIVE-SEVERITY
041600               PERFORM CHECK-DUPLICATE
041700               IF DUP-FOUND
041800                   ADD 1 TO DUPS-SUPPRESSED
041900               ELSE
042000                   PERFORM POST-ANOMALY-EVENT
042100               END-IF
042200           END-IF
042300           ADD 1 TO PLOTS-PROCESSED
042400           ADD 1 TO PLOT-IDX
042500           .
042600
042700       CLASSIFY-ONE-PLOT-EXIT.
042800           EXIT.
042900      *    SCORE-TO-SEVERITY PER THE AGRONOMY LAB'S 07/19/1993 MEMO.
043000       DERIVE-SEVERITY.
043100           EVALUATE TRUE
043200               WHEN SCORE < -0.15
043300                   MOVE "HIGH"   TO SEVERITY
043400               WHEN SCORE < -0.08
043500                   MOVE "MEDIUM" TO SEVERITY
043600               WHEN OTHER
043700                   MOVE "LOW"    TO SEVERITY
043800           END-EVALUATE
043900           .
044000      *    SUPPRESS A SECOND ALERT FOR THE SAME PLOT AND EXACT TYPE
044100      *    WITHIN THIS RUN (THE "RUN WINDOW" IS ONE BATCH EXECUTION).
044200       CHECK-DUPLICATE.
044300           SET DUP-NOT-FOUND TO TRUE
044400           MOVE 1 TO SCAN-IDX
044500           PERFORM SCAN-ONE-RAISED-ENTRY
044600               UNTIL SCAN-IDX > RAISED-COUNT
044700                  OR DUP-FOUND
044800           .
044900
045000       SCAN-ONE-RAISED-ENTRY.
045100           IF TR-PLOT-ID(SCAN-IDX) = TP-PLOT-ID(PLOT-IDX)
045200              AND TR-ANOMALY-TYPE(SCAN-IDX) = ANOMALY-TYPE
045300               SET DUP-FOUND TO TRUE
045400           ELSE
045500               ADD 1 TO SCAN-IDX
045600           END-IF
045700           .
045800
045900       POST-ANOMALY-EVENT.
046000           ADD 1 TO NEXT-AE-ID
046100           ADD 1 TO RAISED-COUNT
046200           MOVE NEXT-AE-ID     TO AE-ID
046300           MOVE RUN-TS-TEXT    TO AE-TIMESTAMP
046400           MOVE TP-PLOT-ID(PLOT-IDX) TO AE-PLOT-ID
046500           MOVE ANOMALY-TYPE   TO AE-ANOMALY-TYPE
046600           MOVE SEVERITY       TO AE-SEVERITY
046700           COMPUTE AE-CONFIDENCE  = SCORE * -1
046800           WRITE AE-DATA
046900           MOVE TP-PLOT-ID(PLOT-IDX) TO TR-PLOT-ID(RAISED-COUNT)
047000           MOVE ANOMALY-TYPE   TO TR-ANOMALY-TYPE(RAISED-COUNT)
047100           ADD 1 TO ANOMALIES-RAISED
047200           .
047300
047400      *----------------------------------------------------------------
047500      *    RUN-CONTROL COUNTERS PICKED UP BY 7-DASHBOARD SECTION 3.
047600      *----------------------------------------------------------------
047700       WRITE-CONTROL-TOTALS.
047800           MOVE "READINGS-READ"      TO CT-COUNTER-NAME
047900           MOVE READINGS-READ     TO CT-COUNTER-VALUE
048000           WRITE CT-DATA
048100           MOVE "READINGS-MOISTURE"  TO CT-COUNTER-NAME
048200           MOVE READINGS-MOISTURE TO CT-COUNTER-VALUE
048300           WRITE CT-DATA
048400           MOVE "READINGS-TEMP"      TO CT-COUNTER-NAME
048500           MOVE READINGS-TEMP     TO CT-COUNTER-VALUE
048600           WRITE CT-DATA
048700           MOVE "READINGS-HUMID"     TO CT-COUNTER-NAME
048800           MOVE READINGS-HUMID    TO CT-COUNTER-VALUE
048900           WRITE CT-DATA
049000           MOVE "PLOTS-PROCESSED"    TO CT-COUNTER-NAME
049100           MOVE PLOTS-PROCESSED   TO CT-COUNTER-VALUE
049200           WRITE CT-DATA
049300           MOVE "ANOMALIES-RAISED"   TO CT-COUNTER-NAME
049400           MOVE ANOMALIES-RAISED  TO CT-COUNTER-VALUE
049500           WRITE CT-DATA
049600           MOVE "DUPS-SUPPRESSED"    TO CT-COUNTER-NAME
049700           MOVE DUPS-SUPPRESSED   TO CT-COUNTER-VALUE
049800           WRITE CT-DATA
049900           .
050000
050100       FIN-PGM.
050200           STOP RUN.
