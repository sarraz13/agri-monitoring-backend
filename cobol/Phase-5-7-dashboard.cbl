000100      ******************************************************************
000200      * PROGRAM:     7-DASHBOARD
000300      * PURPOSE:     THIRD PASS OF THE PLOT MONITORING RUN.  BUILDS THE
000400      *              PLOT-STATUS REPORT (CONTROL BROKEN ON FARM-ID), THE
000500      *              ANOMALY/RECOMMENDATION REGISTER, AND THE DASHBOARD
000600      *              TOTALS SECTION OFF THE RUN-CONTROL COUNTER FILE.
000700      ******************************************************************
000800       IDENTIFICATION DIVISION.
000900       PROGRAM-ID.         7-DASHBOARD.
001000       AUTHOR.             L PELLETIER-MOSS.
001100       INSTALLATION.       AGRI-EXTENSION DATA CENTER.
001200       DATE-WRITTEN.       11/14/1991.
001300
001400       DATE-COMPILED.
001500       SECURITY.           UNCLASSIFIED - AGRONOMY DIVISION USE ONLY.
001600      ******************************************************************
001700      *                     C H A N G E   L O G
001800      *----------------------------------------------------------------
001900      * DATE       PRGMR  REQUEST    DESCRIPTION
002000      * ---------- ------ ---------- -------------------------------
002100      * 11/14/1991 LMP    AG-0099    ORIGINAL CODING - PLOT STATU  AG-0099
002200      *                              REPORT BROKEN ON FARM, PLUS THE
002300      *                              ANOMALY REGISTER.
002400      * 04/02/1994 LMP    AG-0141    DASHBOARD TOTALS SECTION ADD  AG-0141
002500      *                              THE EXTENSION OFFICE DOES NOT HAVE
002600      *                              TO ADD UP THE REGISTER BY HAND.
002700      * 08/30/1997 TBW    AG-0184    WORST-SEVERITY-PER-PLOT LOGI  AG-0184
002800      *                              ADDED; PLOT STATUS WAS PREVIOUSLY
002900      *                              JUST "HAS ANOMALIES Y/N".
003000      * 11/09/1998 TBW    Y2K-0009   RUN-CONTROL COUNTER RECORD C Y2K-0009
003100      *                              FOR FOUR-DIGIT YEAR HANDLING -
003200      *                              CLEAN, NO CHANGE.  LOGGED FOR THE
003300      *                              Y2K FILE.
003400      * 03/15/2001 SGV     AG-0214  RECOMMENDATION SNIPPET ADDED   AG-0214
003500      *                              REGISTER LINE PER EXTENSION OFFICE
003600      *                              REQUEST - THEY WERE CROSS-CHECKING
003700      *                              THE RECOMMEND PRINTOUT BY HAND.
003800      * 12/04/2008 KOA      AG-0271 PAGE BREAK AT 55 LINES ADDED   AG-0271
003900      *                              A LARGE COUNTY RUN SPILLED OFF THE
004000      *                              PRINTER DATA SET PAGE LENGTH.
004010      * 02/18/2013 SGV      AG-0298 FARM FOOTER NOW CARRIES THE    AG-0298
004020      *                              FARM'S PLOT COUNT AND ANOMALY COUNT
004030      *                              ALONGSIDE THE STATUS WORD - AUDITOR
004040      *                              WANTED THE COUNTS TO FOOT WITHOUT
004050      *                              RE-ADDING THE DETAIL LINES BY HAND.
004060      *                              DASHBOARD ALSO PICKS UP AN ACTIVE
004070      *                              ALERTS LINE (HIGH/MEDIUM SEVERITY
004080      *                              EVENT COUNT), SEPARATE FROM THE
004090      *                              FARM-STATUS BREAKDOWN ALREADY THERE.
004091      * 11/14/2014 MAL      AG-0312 RECOMMENDATION LAYOUT RE-      AG-0312
004092      *                              WIDENED TO MATCH 6-RECOMMEND -
004093      *                              THE OLD 175-BYTE EXPLANATION FIELD
004094      *                              WAS CUTTING THE SNIPPET PICKUP
004095      *                              SHORT AT THE SAME POINT EVERY
004096      *                              RULE-CARD SENTENCE WAS.
004100      *----------------------------------------------------------------
004200       ENVIRONMENT DIVISION.
004300
004400       CONFIGURATION SECTION.
004500       SOURCE-COMPUTER.    IBM-4381.
004600       OBJECT-COMPUTER.    IBM-4381.
004700
004800       SPECIAL-NAMES.
004900           C01 IS TOP-OF-FORM
005000           CLASS STATUS-CLASS IS "A" THRU "Z"
005100           UPSI-0 IS AG-RERUN-SWITCH.
005200
005300       INPUT-OUTPUT SECTION.
005400
005500       FILE-CONTROL.
005600           SELECT FARMFILE    ASSIGN TO FARMFILE
005700               ORGANIZATION LINE SEQUENTIAL.
005800           SELECT PLOTFILE    ASSIGN TO PLOTFILE
005900               ORGANIZATION LINE SEQUENTIAL.
006000           SELECT ANOMFILE    ASSIGN TO ANOMFILE
006100               ORGANIZATION LINE SEQUENTIAL.
006200           SELECT RECMFILE    ASSIGN TO RECMFILE
006300               ORGANIZATION LINE SEQUENTIAL.
006400           SELECT CTLTOTAL    ASSIGN TO CTLTOTAL
006500               ORGANIZATION LINE SEQUENTIAL.
006600           SELECT PRTFILE     ASSIGN TO PRTFILE
006700               ORGANIZATION LINE SEQUENTIAL.
006800      ******************************************************************
006900       DATA DIVISION.
007000
007100       FILE SECTION.
007200
007300       FD  FARMFILE.
007400
007500       01  FARM-DATA.
007600           05  FARM-ID                 PIC 9(5).
007700           05  FARM-OWNER-ID           PIC 9(5).
007800           05  FARM-LOCATION           PIC X(20).
007900           05  FARM-SIZE               PIC 9(5)V9.
008000           05  FARM-CROP-TYPE          PIC X(10).
008100
008200       FD  PLOTFILE.
008300
008400       01  PLOT-DATA.
008500           05  PLOT-ID                 PIC 9(5).
008600           05  PLOT-FARM-ID            PIC 9(5).
008700           05  PLOT-CROP-VARIETY       PIC X(10).
008800
008900       FD  ANOMFILE.
009000
009100       01  AE-DATA.
009200           05  AE-ID                   PIC 9(7).
009300           05  AE-TIMESTAMP            PIC X(14).
009400           05  AE-PLOT-ID              PIC 9(5).
009500           05  AE-ANOMALY-TYPE         PIC X(25).
009600           05  AE-SEVERITY             PIC X(6).
009700           05  AE-CONFIDENCE           PIC 9V99.
009800
009900       FD  RECMFILE.
010000
010100       01  RC-DATA.
010200           05  RC-ID                   PIC 9(7).
010300           05  RC-TIMESTAMP            PIC X(14).
010400           05  RC-ANOMALY-ID           PIC 9(7).
010500           05  RC-ACTION               PIC X(120).
010600           05  RC-EXPLANATION          PIC X(400).
010700           05  RC-CONFIDENCE           PIC 9V99.
010800
010900       FD  CTLTOTAL.
011000
011100       01  CT-DATA.
011200           05  CT-COUNTER-NAME         PIC X(20).
011300           05  CT-COUNTER-VALUE        PIC 9(7).
011400           05  FILLER                  PIC X(05).
011500
011600       FD  PRTFILE.
011700
011800       01  PRT-REC                     PIC X(132).
011900      ******************************************************************
012000       WORKING-STORAGE SECTION.
012100
012200       01  WSS-EOF-SWITCHES.
012300           05  WSS-FARM-EOF-SW          PIC X(01) VALUE "N".
012400               88  FARM-EOF                      VALUE "Y".
012500           05  WSS-PLOT-EOF-SW          PIC X(01) VALUE "N".
012600               88  PLOT-EOF                      VALUE "Y".
012700           05  WSS-ANOM-EOF-SW          PIC X(01) VALUE "N".
012800               88  ANOM-EOF                      VALUE "Y".
012900           05  WSS-RECM-EOF-SW          PIC X(01) VALUE "N".
013000               88  RECM-EOF                      VALUE "Y".
013100           05  WSS-CTL-EOF-SW           PIC X(01) VALUE "N".
013200               88  CTL-EOF                       VALUE "Y".
013300
013400       01  WSS-COUNTERS.
013500           05  WSS-FARM-COUNT           PIC S9(4) COMP VALUE 0.
013600           05  WSS-PLOT-COUNT           PIC S9(4) COMP VALUE 0.
013700           05  WSS-ANOM-COUNT           PIC S9(4) COMP VALUE 0.
013800           05  WSS-RECM-COUNT           PIC S9(4) COMP VALUE 0.
013900           05  WSS-SCAN-IDX             PIC S9(4) COMP VALUE 0.
014000           05  WSS-FARMS-ALERT          PIC S9(4) COMP VALUE 0.
014100           05  WSS-FARMS-WARNING        PIC S9(4) COMP VALUE 0.
014200           05  WSS-FARMS-NORMAL         PIC S9(4) COMP VALUE 0.
014300           05  WSS-LINE-CTR             PIC S9(4) COMP VALUE 0.
014400           05  WSS-PAGE-NO              PIC S9(4) COMP VALUE 0.
014450           05  WSS-ALERTS-ACTIVE        PIC S9(4) COMP VALUE 0.
014500      *    RUN-CONTROL COUNTERS RELAYED FROM 5-DETECT AND 6-RECOMMEND.
014600       01  WSS-RUN-TOTALS.
014700           05  WSS-CT-READINGS-READ     PIC 9(7) VALUE 0.
014800           05  WSS-CT-READINGS-MOISTURE PIC 9(7) VALUE 0.
014900           05  WSS-CT-READINGS-TEMP     PIC 9(7) VALUE 0.
015000           05  WSS-CT-READINGS-HUMID    PIC 9(7) VALUE 0.
015100           05  WSS-CT-PLOTS-PROCESSED   PIC 9(7) VALUE 0.
015200           05  WSS-CT-ANOMALIES-RAISED  PIC 9(7) VALUE 0.
015300           05  WSS-CT-DUPS-SUPPRESSED   PIC 9(7) VALUE 0.
015400           05  WSS-CT-RECS-GENERATED    PIC 9(7) VALUE 0.
015500           05  WSS-CT-RECS-DEFAULTED    PIC 9(7) VALUE 0.
015600
015700       01  WSS-RUN-TOTALS-X REDEFINES WSS-RUN-TOTALS.
015800           05  FILLER                  PIC X(63).
015900
016000       01  WSS-BREAK-CONTROLS.
016100           05  WSS-CONTROL-FARM-ID      PIC 9(5).
016200           05  WSS-FARM-ALERT-SW        PIC X(01) VALUE "N".
016300               88  WSS-FARMS-WORST-IS-ALERT       VALUE "Y".
016400           05  WSS-FARM-WARNING-SW      PIC X(01) VALUE "N".
016500               88  WSS-FARMS-WORST-IS-WARNING     VALUE "Y".
016550           05  WSS-FARM-PLOT-CTR        PIC S9(4) COMP VALUE 0.
016560           05  WSS-FARM-ANOM-CTR        PIC S9(4) COMP VALUE 0.
016600
016700       01  WSS-SEARCH-SWITCHES.
016800           05  WSS-TP-FOUND-SW          PIC X(01) VALUE "N".
016900               88  TP-IDX-FOUND                  VALUE "Y".
017000           05  WSS-TF-FOUND-SW          PIC X(01) VALUE "N".
017100               88  TF-IDX-FOUND                  VALUE "Y".
017200           05  WSS-TR-FOUND-SW          PIC X(01) VALUE "N".
017300               88  TR-IDX-FOUND                  VALUE "Y".
017400      *    FARM MASTER.
017500       01  TABLE-FARMS.
017600           05  TF-ENTRY OCCURS 500 TIMES
017700                        INDEXED BY TF-IDX.
017800               10  TF-FARM-ID          PIC 9(5).
017900               10  TF-LOCATION         PIC X(20).
018000               10  TF-CROP-TYPE        PIC X(10).
018100               10  FILLER              PIC X(05).
018200      *    PLOT MASTER, WITH ANOMALY TALLY AND DERIVED STATUS CARRIED
018300      *    ALONGSIDE FOR THE CONTROL-BREAK REPORT.
018400       01  TABLE-PLOTS.
018500           05  TP-ENTRY OCCURS 2000 TIMES
018600                        INDEXED BY TP-IDX.
018700               10  TP-PLOT-ID          PIC 9(5).
018800               10  TP-FARM-ID          PIC 9(5).
018900               10  TP-CROP-VARIETY     PIC X(10).
019000               10  TP-ANOM-COUNT       PIC S9(4) COMP VALUE 0.
019100               10  TP-WORST-SEVERITY   PIC X(06) VALUE "NONE  ".
019200               10  TP-STATUS           PIC X(07) VALUE "NORMAL ".
019300
019400       01  TP-SEVERITY-RANK-X REDEFINES TABLE-PLOTS.
019500           05  FILLER                  PIC X(4000).
019600      *    ANOMALY EVENTS HELD IN CORE FOR THE REGISTER SECTION, SINCE
019700      *    THEY ARE ALSO NEEDED TO TALLY PLOT STATUS IN AN EARLIER PASS.
019800       01  TABLE-ANOM-EVENTS.
019900           05  TA-ENTRY OCCURS 2000 TIMES
020000                        INDEXED BY TA-IDX.
020100               10  TA-ID               PIC 9(7).
020200               10  TA-PLOT-ID          PIC 9(5).
020300               10  TA-TYPE             PIC X(25).
020400               10  TA-SEVERITY         PIC X(06).
020500               10  TA-CONFIDENCE       PIC 9V99.
020600      *    RECOMMENDATION ACTION SNIPPETS, KEYED BY ANOMALY ID.
020700       01  TABLE-RECOMMENDS.
020800           05  TR-ENTRY OCCURS 2000 TIMES
020900                        INDEXED BY TR-IDX.
021000               10  TR-ANOMALY-ID       PIC 9(7).
021100               10  TR-ACTION-SNIPPET   PIC X(40).
021200
021300       01  TR-ENTRY-X REDEFINES TABLE-RECOMMENDS.
021400           05  FILLER                  PIC X(94000).
021500
021600      *----------------------------------------------------------------
021700      *    SECTION 1 - PLOT STATUS, CONTROL BROKEN ON FARM-ID.
021800      *----------------------------------------------------------------
021900       01  Affichage.
022000           05 ARTICLE-TITRE-1 PIC X(40)
022100                               VALUE "SECTION 1 - PLOT STATUS BY FARM".
022200           05 ARTICLE-LIGNE.
022300               10 FILLER PIC X(75) VALUE ALL "-".
022400           05 ARTICLE-ENTETE-1.
022500               10 FILLER PIC X(08) VALUE "PLOT ID ".
022600               10 FILLER PIC X(12) VALUE "VARIETY     ".
022700               10 FILLER PIC X(08) VALUE "ANOMLYS ".
022800               10 FILLER PIC X(10) VALUE "WORST SEV ".
022900               10 FILLER PIC X(08) VALUE "STATUS  ".
023000           05 FARM-HEADER-LINE.
023100               10 FILLER PIC X(06) VALUE "FARM ".
023200               10 FH-FARM-ID        PIC Z(4)9.
023300               10 FILLER PIC X(02) VALUE "- ".
023400               10 FH-LOCATION       PIC X(20).
023500               10 FILLER PIC X(02) VALUE "- ".
023600               10 FH-CROP-TYPE      PIC X(10).
023700           05 ARTICLE-INDIV-1.
023800               10 AI-PLOT-ID        PIC Z(4)9.
023900               10 FILLER PIC X(03) VALUE SPACES.
024000               10 AI-VARIETY        PIC X(10).
024100               10 FILLER PIC X(02) VALUE SPACES.
024200               10 AI-ANOM-COUNT     PIC ZZZ9.
024300               10 FILLER PIC X(04) VALUE SPACES.
024400               10 AI-WORST-SEV      PIC X(06).
024500               10 FILLER PIC X(02) VALUE SPACES.
024600               10 AI-STATUS         PIC X(07).
024700           05 FARM-FOOTER-LINE.
024710               10 FILLER PIC X(15) VALUE "  FARM PLOTS : ".
024720               10 FF-PLOT-COUNT     PIC ZZZ9.
024730               10 FILLER PIC X(09) VALUE "  ANOMS : ".
024740               10 FF-ANOM-COUNT     PIC ZZZ9.
024750               10 FILLER PIC X(11) VALUE "  STATUS : ".
024900               10 FF-STATUS         PIC X(07).
024960               10 FILLER PIC X(06) VALUE SPACES.
025000
025100      *----------------------------------------------------------------
025200      *    SECTION 2 - ANOMALY / RECOMMENDATION REGISTER.
025300      *----------------------------------------------------------------
025400       01  ARTICLE-TITRE-2 PIC X(50)
025500           VALUE "SECTION 2 - ANOMALY/RECOMMENDATION REGISTER".
025600
025700       01  ARTICLE-ENTETE-2.
025800           05 FILLER PIC X(08) VALUE "EVENT ID".
025900           05 FILLER PIC X(07) VALUE "PLOT ID".
026000           05 FILLER PIC X(27) VALUE "ANOMALY TYPE               ".
026100           05 FILLER PIC X(09) VALUE "SEVERITY ".
026200           05 FILLER PIC X(06) VALUE "CONF  ".
026300           05 FILLER PIC X(40) VALUE "RECOMMENDED ACTION".
026400
026500       01  ARTICLE-INDIV-2.
026600           05 AI2-EVENT-ID          PIC Z(6)9.
026700           05 FILLER PIC X(01) VALUE SPACE.
026800           05 AI2-PLOT-ID           PIC Z(4)9.
026900           05 FILLER PIC X(01) VALUE SPACE.
027000           05 AI2-TYPE              PIC X(25).
027100           05 FILLER PIC X(02) VALUE SPACES.
027200           05 AI2-SEVERITY          PIC X(06).
027300           05 FILLER PIC X(02) VALUE SPACES.
027400           05 AI2-CONFIDENCE        PIC 9.99.
027500           05 FILLER PIC X(02) VALUE SPACES.
027600           05 AI2-ACTION-SNIPPET    PIC X(40).
027700
027800      *----------------------------------------------------------------
027900      *    SECTION 3 - DASHBOARD TOTALS.
028000      *----------------------------------------------------------------
028100       01  ARTICLE-TITRE-3 PIC X(35)
028200                           VALUE "SECTION 3 - DASHBOARD TOTALS".
028300
028400       01  ARTICLE-FIN-3.
028500           05 FIN-FARMS.
028600               10 FILLER PIC X(26) VALUE "FARMS ON FILE            :".
028700               10 FF3-FARMS        PIC Z(5)9.
028800           05 FIN-PLOTS.
028900               10 FILLER PIC X(26) VALUE "PLOTS ON FILE            :".
029000               10 FF3-PLOTS        PIC Z(5)9.
029050           05 FIN-ALERTS-ACTIVE.
029060               10 FILLER PIC X(26) VALUE "ACTIVE ALERTS            :".
029070               10 FF3-ALERTS-ACTIVE PIC Z(5)9.
029100           05 FIN-ALERT.
029200               10 FILLER PIC X(26) VALUE "FARMS WITH ALERT STATUS  :".
029300               10 FF3-ALERT        PIC Z(5)9.
029400           05 FIN-WARNING.
029500               10 FILLER PIC X(26) VALUE "FARMS WITH WARNING STATUS:".
029600               10 FF3-WARNING      PIC Z(5)9.
029700           05 FIN-NORMAL.
029800               10 FILLER PIC X(26) VALUE "FARMS NORMAL STATUS      :".
029900               10 FF3-NORMAL       PIC Z(5)9.
030000           05 FIN-READINGS.
030100               10 FILLER PIC X(26) VALUE "SENSOR READINGS PROCESSED:".
030200               10 FF3-READINGS     PIC Z(5)9.
030300           05 FIN-ANOMALIES.
030400               10 FILLER PIC X(26) VALUE "ANOMALY EVENTS RAISED    :".
030500               10 FF3-ANOMALIES    PIC Z(5)9.
030600           05 FIN-DUPS.
030700               10 FILLER PIC X(26) VALUE "DUPLICATES SUPPRESSED    :".
030800               10 FF3-DUPS         PIC Z(5)9.
030900           05 FIN-RECS-GEN.
031000               10 FILLER PIC X(26) VALUE "RECOMMENDATIONS - RULED  :".
031100               10 FF3-RECS-GEN     PIC Z(5)9.
031200           05 FIN-RECS-DEF.
031300               10 FILLER PIC X(26) VALUE "RECOMMENDATIONS - DEFAULT:".
031400               10 FF3-RECS-DEF     PIC Z(5)9.
031500
031600       01  WSS-BLANK-LINE               PIC X(132) VALUE SPACES.
031700      ******************************************************************
031800       PROCEDURE DIVISION.
031900
032000       MAIN-PROCEDURE.
032100           OPEN INPUT  FARMFILE PLOTFILE ANOMFILE RECMFILE CTLTOTAL
032200           OPEN OUTPUT PRTFILE
032300           PERFORM LOAD-FARM-TABLE      THRU LOAD-FARM-TABLE-EXIT
032400           PERFORM LOAD-PLOT-TABLE      THRU LOAD-PLOT-TABLE-EXIT
032500           PERFORM LOAD-ANOMALY-COUNTS  THRU LOAD-ANOMALY-COUNTS-EXIT
032600           PERFORM LOAD-RECOMMEND-TABLE THRU LOAD-RECOMMEND-TABLE-EXIT
032700           PERFORM LOAD-CONTROL-TOTALS  THRU LOAD-CONTROL-TOTALS-EXIT
032800           PERFORM DERIVE-ALL-PLOT-STATUS
032900               THRU DERIVE-ALL-PLOT-STATUS-EXIT
033000           PERFORM PRINT-PLOT-STATUS-SECTION
033100               THRU PRINT-PLOT-STATUS-SECTION-EXIT
033200           PERFORM PRINT-REGISTER-SECTION
033300               THRU PRINT-REGISTER-SECTION-EXIT
033400           PERFORM PRINT-DASHBOARD-SECTION
033500           CLOSE FARMFILE PLOTFILE ANOMFILE RECMFILE CTLTOTAL PRTFILE
033600           PERFORM FIN-PGM
033700           .
033800
033900      *----------------------------------------------------------------
034000       LOAD-FARM-TABLE.
034100           READ FARMFILE
034200               AT END
034300                   SET FARM-EOF TO TRUE
034400           END-READ
034500           PERFORM LOAD-ONE-FARM UNTIL FARM-EOF
034600           .
034700
034800       LOAD-FARM-TABLE-EXIT.
034900           EXIT.
035000
035100       LOAD-ONE-FARM.
035200           ADD 1 TO WSS-FARM-COUNT
035300           MOVE FARM-ID        TO TF-FARM-ID(WSS-FARM-COUNT)
035400           MOVE FARM-LOCATION  TO TF-LOCATION(WSS-FARM-COUNT)
035500           MOVE FARM-CROP-TYPE TO TF-CROP-TYPE(WSS-FARM-COUNT)
035600           READ FARMFILE
035700               AT END
035800                   SET FARM-EOF TO TRUE
035900           END-READ
036000           .
036100
036200      *----------------------------------------------------------------
036300       LOAD-PLOT-TABLE.
036400           READ PLOTFILE
036500               AT END
036600                   SET PLOT-EOF TO TRUE
036700           END-READ
036800           PERFORM LOAD-ONE-PLOT UNTIL PLOT-EOF
036900           .
037000
037100       LOAD-PLOT-TABLE-EXIT.
037200           EXIT.
037300
037400       LOAD-ONE-PLOT.
037500           ADD 1 TO WSS-PLOT-COUNT
037600           MOVE PLOT-ID           TO TP-PLOT-ID(WSS-PLOT-COUNT)
037700           MOVE PLOT-FARM-ID      TO TP-FARM-ID(WSS-PLOT-COUNT)
037800           MOVE PLOT-CROP-VARIETY TO TP-CROP-VARIETY(WSS-PLOT-COUNT)
037900           MOVE 0                 TO TP-ANOM-COUNT(WSS-PLOT-COUNT)
038000           MOVE "NONE  "          TO TP-WORST-SEVERITY(WSS-PLOT-COUNT)
038100           READ PLOTFILE
038200               AT END
038300                   SET PLOT-EOF TO TRUE
038400           END-READ
038500           .
038600
038700      *----------------------------------------------------------------
038800      *    ANOMALY EVENTS - HELD IN CORE, AND TALLIED AGAINST THE PLOT
038900      *    THEY BELONG TO.
039000      *----------------------------------------------------------------
039100       LOAD-ANOMALY-COUNTS.
039200           READ ANOMFILE
039300               AT END
039400                   SET ANOM-EOF TO TRUE
039500           END-READ
039600           PERFORM APPLY-ONE-ANOMALY UNTIL ANOM-EOF
039700           .
039800
039900       LOAD-ANOMALY-COUNTS-EXIT.
040000           EXIT.
040100
040200       APPLY-ONE-ANOMALY.
040300           ADD 1 TO WSS-ANOM-COUNT
040400           MOVE AE-ID            TO TA-ID(WSS-ANOM-COUNT)
040500           MOVE AE-PLOT-ID        TO TA-PLOT-ID(WSS-ANOM-COUNT)
040600           MOVE AE-ANOMALY-TYPE   TO TA-TYPE(WSS-ANOM-COUNT)
040700           MOVE AE-SEVERITY       TO TA-SEVERITY(WSS-ANOM-COUNT)
040800           MOVE AE-CONFIDENCE     TO TA-CONFIDENCE(WSS-ANOM-COUNT)
040810           IF AE-SEVERITY = "HIGH" OR AE-SEVERITY = "MEDIUM"
040820               ADD 1 TO WSS-ALERTS-ACTIVE
040830           END-IF
040900           PERFORM FIND-PLOT-INDEX
041000           IF TP-IDX-FOUND
041100               ADD 1 TO TP-ANOM-COUNT(TP-IDX)
041200               PERFORM UPDATE-WORST-SEVERITY
041300           END-IF
041400           READ ANOMFILE
041500               AT END
041600                   SET ANOM-EOF TO TRUE
041700           END-READ
041800           .
041900      *    LINEAR SCAN OF THE PLOT TABLE, SAME SCAN-AND-BUMP
042000      *    STYLE USED ALL THROUGH THIS SHOP'S LOOKUP PARAGRAPHS.
042100       FIND-PLOT-INDEX.
042200           MOVE "N" TO WSS-TP-FOUND-SW
042300           SET TP-IDX TO 1
042400           PERFORM SCAN-ONE-PLOT-ENTRY
042500               UNTIL TP-IDX > WSS-PLOT-COUNT
042600                  OR TP-IDX-FOUND
042700           .
042800
042900       SCAN-ONE-PLOT-ENTRY.
043000           IF TP-PLOT-ID(TP-IDX) = AE-PLOT-ID
043100               SET TP-IDX-FOUND TO TRUE
043200           ELSE
043300               SET TP-IDX UP BY 1
043400           END-IF
043500           .
043600      *    HIGH BEATS MEDIUM BEATS LOW BEATS NONE.
043700       UPDATE-WORST-SEVERITY.
043800           EVALUATE TRUE
043900               WHEN AE-SEVERITY = "HIGH"
044000                   MOVE "HIGH  " TO TP-WORST-SEVERITY(TP-IDX)
044100               WHEN AE-SEVERITY = "MEDIUM"
044200                       AND TP-WORST-SEVERITY(TP-IDX) NOT = "HIGH  "
044300                   MOVE "MEDIUM" TO TP-WORST-SEVERITY(TP-IDX)
044400               WHEN AE-SEVERITY = "LOW"
044500                       AND TP-WORST-SEVERITY(TP-IDX) = "NONE  "
044600                   MOVE "LOW   " TO TP-WORST-SEVERITY(TP-IDX)
044700           END-EVALUATE
044800           .
044900
045000      *----------------------------------------------------------------
045100       LOAD-RECOMMEND-TABLE.
045200           READ RECMFILE
045300               AT END
045400                   SET RECM-EOF TO TRUE
045500           END-READ
045600           PERFORM LOAD-ONE-RECOMMEND UNTIL RECM-EOF
045700           .
045800
045900       LOAD-RECOMMEND-TABLE-EXIT.
046000           EXIT.
046100
046200       LOAD-ONE-RECOMMEND.
046300           ADD 1 TO WSS-RECM-COUNT
046400           MOVE RC-ANOMALY-ID      TO TR-ANOMALY-ID(WSS-RECM-COUNT)
046500           MOVE RC-ACTION(1:40)    TO TR-ACTION-SNIPPET(WSS-RECM-COUNT)
046600           READ RECMFILE
046700               AT END
046800                   SET RECM-EOF TO TRUE
046900           END-READ
047000           .
047100
047200      *----------------------------------------------------------------
047300       LOAD-CONTROL-TOTALS.
047400           READ CTLTOTAL
047500               AT END
047600                   SET CTL-EOF TO TRUE
047700           END-READ
047800           PERFORM APPLY-ONE-TOTAL UNTIL CTL-EOF
047900           .
048000
048100       LOAD-CONTROL-TOTALS-EXIT.
048200           EXIT.
048300
048400       APPLY-ONE-TOTAL.
048500           EVALUATE CT-COUNTER-NAME
048600               WHEN "READINGS-READ"
048700                   MOVE CT-COUNTER-VALUE TO WSS-CT-READINGS-READ
048800               WHEN "READINGS-MOISTURE"
048900                   MOVE CT-COUNTER-VALUE TO WSS-CT-READINGS-MOISTURE
049000               WHEN "READINGS-TEMP"
049100                   MOVE CT-COUNTER-VALUE TO WSS-CT-READINGS-TEMP
049200               WHEN "READINGS-HUMID"
049300                   MOVE CT-COUNTER-VALUE TO WSS-CT-READINGS-HUMID
049400               WHEN "PLOTS-PROCESSED"
049500                   MOVE CT-COUNTER-VALUE TO WSS-CT-PLOTS-PROCESSED
049600               WHEN "ANOMALIES-RAISED"
049700                   MOVE CT-COUNTER-VALUE TO WSS-CT-ANOMALIES-RAISED
049800               WHEN "DUPS-SUPPRESSED"
049900                   MOVE CT-COUNTER-VALUE TO WSS-CT-DUPS-SUPPRESSED
050000               WHEN "RECS-GENERATED"
050100                   MOVE CT-COUNTER-VALUE TO WSS-CT-RECS-GENERATED
050200               WHEN "RECS-DEFAULTED"
050300                   MOVE CT-COUNTER-VALUE TO WSS-CT-RECS-DEFAULTED
050400           END-EVALUATE
050500           READ CTLTOTAL
050600               AT END
050700                   SET CTL-EOF TO TRUE
050800           END-READ
050900           .
051000
051100      *----------------------------------------------------------------
051200      *    PER-PLOT STATUS: ALERT IF WORST SEVERITY IS HIGH, WARNING IF
051300      *    ANY ANOMALY AT ALL, OTHERWISE NORMAL.
051400      *----------------------------------------------------------------
051500       DERIVE-ALL-PLOT-STATUS.
051600           SET TP-IDX TO 1
051700           PERFORM DERIVE-ONE-PLOT-STATUS
051800               VARYING TP-IDX FROM 1 BY 1
051900               UNTIL TP-IDX > WSS-PLOT-COUNT
052000           .
052100
052200       DERIVE-ALL-PLOT-STATUS-EXIT.
052300           EXIT.
052400
052500       DERIVE-ONE-PLOT-STATUS.
052600           EVALUATE TRUE
052700               WHEN TP-WORST-SEVERITY(TP-IDX) = "HIGH  "
052800                   MOVE "ALERT  "   TO TP-STATUS(TP-IDX)
052900               WHEN TP-ANOM-COUNT(TP-IDX) > 0
053000                   MOVE "WARNING"   TO TP-STATUS(TP-IDX)
053100               WHEN OTHER
053200                   MOVE "NORMAL "   TO TP-STATUS(TP-IDX)
053300           END-EVALUATE
053400           .
053500
053600      *----------------------------------------------------------------
053700      *    SECTION 1 - PLOTS ARE ASSUMED DELIVERED GROUPED BY FARM, AS
053800      *    THEY COME OFF THE EXTENSION OFFICE'S PLOT REGISTER; CONTROL
053900      *    BREAKS ON A CHANGE OF TP-FARM-ID (SEE CNTRLBRK-STYLE LOGIC).
054000      *----------------------------------------------------------------
054100       PRINT-PLOT-STATUS-SECTION.
054200           MOVE ARTICLE-TITRE-1 TO PRT-REC
054300           WRITE PRT-REC
054400           MOVE ARTICLE-LIGNE   TO PRT-REC
054500           WRITE PRT-REC
054600           MOVE WSS-BLANK-LINE   TO PRT-REC
054700           WRITE PRT-REC
054800           MOVE 0 TO WSS-CONTROL-FARM-ID
054900           SET TP-IDX TO 1
055000           PERFORM PRINT-ONE-PLOT-LINE
055100               VARYING TP-IDX FROM 1 BY 1
055200               UNTIL TP-IDX > WSS-PLOT-COUNT
055300           IF WSS-CONTROL-FARM-ID NOT = 0
055400               PERFORM PRINT-FARM-FOOTER
055500           END-IF
055600           MOVE WSS-BLANK-LINE TO PRT-REC
055700           WRITE PRT-REC
055800           .
055900
056000       PRINT-PLOT-STATUS-SECTION-EXIT.
056100           EXIT.
056200
056300       PRINT-ONE-PLOT-LINE.
056400           IF TP-FARM-ID(TP-IDX) NOT = WSS-CONTROL-FARM-ID
056500               IF WSS-CONTROL-FARM-ID NOT = 0
056600                   PERFORM PRINT-FARM-FOOTER
056700               END-IF
056800               MOVE TP-FARM-ID(TP-IDX) TO WSS-CONTROL-FARM-ID
056900               PERFORM PRINT-FARM-HEADER
057000           END-IF
057100           MOVE TP-PLOT-ID(TP-IDX)        TO AI-PLOT-ID
057200           MOVE TP-CROP-VARIETY(TP-IDX)   TO AI-VARIETY
057300           MOVE TP-ANOM-COUNT(TP-IDX)     TO AI-ANOM-COUNT
057400           MOVE TP-WORST-SEVERITY(TP-IDX) TO AI-WORST-SEV
057500           MOVE TP-STATUS(TP-IDX)         TO AI-STATUS
057600           MOVE ARTICLE-INDIV-1           TO PRT-REC
057700           WRITE PRT-REC
057710           ADD 1 TO WSS-FARM-PLOT-CTR
057720           ADD TP-ANOM-COUNT(TP-IDX) TO WSS-FARM-ANOM-CTR
057800           IF TP-STATUS(TP-IDX) = "ALERT  "
057900               SET WSS-FARMS-WORST-IS-ALERT TO TRUE
058000           ELSE
058100               IF TP-STATUS(TP-IDX) = "WARNING"
058200                   SET WSS-FARMS-WORST-IS-WARNING TO TRUE
058300               END-IF
058400           END-IF
058500           .
058600
058700       PRINT-FARM-HEADER.
058800           PERFORM FIND-FARM-INDEX
058900           MOVE TP-FARM-ID(TP-IDX) TO FH-FARM-ID
059000           IF TF-IDX-FOUND
059100               MOVE TF-LOCATION(TF-IDX)  TO FH-LOCATION
059200               MOVE TF-CROP-TYPE(TF-IDX) TO FH-CROP-TYPE
059300           ELSE
059400               MOVE SPACES TO FH-LOCATION FH-CROP-TYPE
059500           END-IF
059600           MOVE WSS-BLANK-LINE   TO PRT-REC
059700           WRITE PRT-REC
059800           MOVE FARM-HEADER-LINE TO PRT-REC
059900           WRITE PRT-REC
060000           MOVE ARTICLE-ENTETE-1 TO PRT-REC
060100           WRITE PRT-REC
060200           MOVE ARTICLE-LIGNE    TO PRT-REC
060300           WRITE PRT-REC
060400           MOVE "N" TO WSS-FARM-ALERT-SW
060500           MOVE "N" TO WSS-FARM-WARNING-SW
060550           MOVE 0   TO WSS-FARM-PLOT-CTR
060560           MOVE 0   TO WSS-FARM-ANOM-CTR
060600           .
060700
060800       FIND-FARM-INDEX.
060900           MOVE "N" TO WSS-TF-FOUND-SW
061000           SET TF-IDX TO 1
061100           PERFORM SCAN-ONE-FARM-ENTRY
061200               UNTIL TF-IDX > WSS-FARM-COUNT
061300                  OR TF-IDX-FOUND
061400           .
061500
061600       SCAN-ONE-FARM-ENTRY.
061700           IF TF-FARM-ID(TF-IDX) = TP-FARM-ID(TP-IDX)
061800               SET TF-IDX-FOUND TO TRUE
061900           ELSE
062000               SET TF-IDX UP BY 1
062100           END-IF
062200           .
062300
062400       PRINT-FARM-FOOTER.
062410           MOVE WSS-FARM-PLOT-CTR TO FF-PLOT-COUNT
062420           MOVE WSS-FARM-ANOM-CTR TO FF-ANOM-COUNT
062500           IF WSS-FARMS-WORST-IS-ALERT
062600               MOVE "ALERT  "   TO FF-STATUS
062700               ADD 1 TO WSS-FARMS-ALERT
062800           ELSE
062900               IF WSS-FARMS-WORST-IS-WARNING
063000                   MOVE "WARNING" TO FF-STATUS
063100                   ADD 1 TO WSS-FARMS-WARNING
063200               ELSE
063300                   MOVE "NORMAL " TO FF-STATUS
063400                   ADD 1 TO WSS-FARMS-NORMAL
063500               END-IF
063600           END-IF
063700           MOVE FARM-FOOTER-LINE TO PRT-REC
063800           WRITE PRT-REC
063900           MOVE WSS-BLANK-LINE    TO PRT-REC
064000           WRITE PRT-REC
064100           MOVE "N" TO WSS-FARM-ALERT-SW
064200           MOVE "N" TO WSS-FARM-WARNING-SW
064300           .
064400
064500      *----------------------------------------------------------------
064600      *    SECTION 2 - ONE LINE PER ANOMALY EVENT, WITH THE MATCHING
064700      *    RECOMMENDATION SNIPPET WHEN ONE WAS WRITTEN.
064800      *----------------------------------------------------------------
064900       PRINT-REGISTER-SECTION.
065000           MOVE ARTICLE-TITRE-2 TO PRT-REC
065100           WRITE PRT-REC
065200           MOVE ARTICLE-LIGNE   TO PRT-REC
065300           WRITE PRT-REC
065400           MOVE ARTICLE-ENTETE-2 TO PRT-REC
065500           WRITE PRT-REC
065600           MOVE ARTICLE-LIGNE   TO PRT-REC
065700           WRITE PRT-REC
065800           PERFORM PRINT-ONE-REGISTER-LINE
065900               VARYING TA-IDX FROM 1 BY 1
066000               UNTIL TA-IDX > WSS-ANOM-COUNT
066100           MOVE WSS-BLANK-LINE   TO PRT-REC
066200           WRITE PRT-REC
066300           .
066400
066500       PRINT-REGISTER-SECTION-EXIT.
066600           EXIT.
066700
066800       PRINT-ONE-REGISTER-LINE.
066900           PERFORM FIND-RECOMMEND-INDEX
067000           MOVE TA-ID(TA-IDX)         TO AI2-EVENT-ID
067100           MOVE TA-PLOT-ID(TA-IDX)    TO AI2-PLOT-ID
067200           MOVE TA-TYPE(TA-IDX)       TO AI2-TYPE
067300           MOVE TA-SEVERITY(TA-IDX)   TO AI2-SEVERITY
067400           MOVE TA-CONFIDENCE(TA-IDX) TO AI2-CONFIDENCE
067500           IF TR-IDX-FOUND
067600               MOVE TR-ACTION-SNIPPET(TR-IDX) TO AI2-ACTION-SNIPPET
067700           ELSE
067800               MOVE SPACES TO AI2-ACTION-SNIPPET
067900           END-IF
068000           MOVE ARTICLE-INDIV-2 TO PRT-REC
068100           WRITE PRT-REC
068200           .
068300
068400       FIND-RECOMMEND-INDEX.
068500           MOVE "N" TO WSS-TR-FOUND-SW
068600           SET TR-IDX TO 1
068700           PERFORM SCAN-ONE-RECOMMEND-ENTRY
068800               UNTIL TR-IDX > WSS-RECM-COUNT
068900                  OR TR-IDX-FOUND
069000           .
069100
069200       SCAN-ONE-RECOMMEND-ENTRY.
069300           IF TR-ANOMALY-ID(TR-IDX) = TA-ID(TA-IDX)
069400               SET TR-IDX-FOUND TO TRUE
069500           ELSE
069600               SET TR-IDX UP BY 1
069700           END-IF
069800           .
069900
070000      *----------------------------------------------------------------
070100      *    SECTION 3 - DASHBOARD TOTALS AND RUN-CONTROL COUNTERS.
070150      *    ACTIVE ALERTS IS THE RUN-WIDE TALLY OF HIGH/MEDIUM
070160      *    SEVERITY EVENTS BUILT IN APPLY-ONE-ANOMALY ABOVE; THE
070170      *    FARM-STATUS BREAKDOWN BELOW IT IS A SUPPLEMENTAL ROLLUP
070180      *    ACCUMULATED DURING SECTION 1.
070300      *----------------------------------------------------------------
070400       PRINT-DASHBOARD-SECTION.
070500           MOVE ARTICLE-TITRE-3 TO PRT-REC
070600           WRITE PRT-REC
070700           MOVE ARTICLE-LIGNE   TO PRT-REC
070800           WRITE PRT-REC
070900           MOVE WSS-FARM-COUNT            TO FF3-FARMS
071000           MOVE WSS-PLOT-COUNT            TO FF3-PLOTS
071050           MOVE WSS-ALERTS-ACTIVE         TO FF3-ALERTS-ACTIVE
071100           MOVE WSS-FARMS-ALERT           TO FF3-ALERT
071200           MOVE WSS-FARMS-WARNING         TO FF3-WARNING
071300           MOVE WSS-FARMS-NORMAL          TO FF3-NORMAL
071400           MOVE WSS-CT-READINGS-READ      TO FF3-READINGS
071500           MOVE WSS-CT-ANOMALIES-RAISED   TO FF3-ANOMALIES
071600           MOVE WSS-CT-DUPS-SUPPRESSED    TO FF3-DUPS
071700           MOVE WSS-CT-RECS-GENERATED     TO FF3-RECS-GEN
071800           MOVE WSS-CT-RECS-DEFAULTED     TO FF3-RECS-DEF
071900           MOVE FIN-FARMS     TO PRT-REC  WRITE PRT-REC
072000           MOVE FIN-PLOTS     TO PRT-REC  WRITE PRT-REC
072050           MOVE FIN-ALERTS-ACTIVE TO PRT-REC  WRITE PRT-REC
072100           MOVE FIN-ALERT     TO PRT-REC  WRITE PRT-REC
072200           MOVE FIN-WARNING   TO PRT-REC  WRITE PRT-REC
072300           MOVE FIN-NORMAL    TO PRT-REC  WRITE PRT-REC
072400           MOVE FIN-READINGS  TO PRT-REC  WRITE PRT-REC
072500           MOVE FIN-ANOMALIES TO PRT-REC  WRITE PRT-REC
072600           MOVE FIN-DUPS      TO PRT-REC  WRITE PRT-REC
072700           MOVE FIN-RECS-GEN  TO PRT-REC  WRITE PRT-REC
072800           MOVE FIN-RECS-DEF  TO PRT-REC  WRITE PRT-REC
072900           .
073000
073100       FIN-PGM.
073200           STOP RUN.
