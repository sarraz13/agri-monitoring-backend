000100      ******************************************************************
000200      * PROGRAM:     6-RECOMMEND
000300      * PURPOSE:     SECOND PASS OF THE PLOT MONITORING RUN.  READS THE
000400      *              ANOMALY EVENTS POSTED BY 5-DETECT AND, FOR EACH
000500      *              ONE, LOOKS UP THE AGRONOMY RULE CARD FOR THAT
000600      *              ANOMALY TYPE AND WRITES ONE RECOMMENDATION RECORD
000700      *              CARRYING THE ACTION TEXT, A TEMPLATED EXPLANATION
000800      *              SENTENCE AND A BLENDED CONFIDENCE SCORE.
000900      ******************************************************************
001000       IDENTIFICATION DIVISION.
001100       PROGRAM-ID.         6-RECOMMEND.
001200       AUTHOR.             D CHEN-KOWALSKI.
001300       INSTALLATION.       AGRI-EXTENSION DATA CENTER.
001400       DATE-WRITTEN.       03/09/1990.
001500
001600       DATE-COMPILED.
001700       SECURITY.           UNCLASSIFIED - AGRONOMY DIVISION USE ONLY.
001800      ******************************************************************
001900      *                     C H A N G E   L O G
002000      *----------------------------------------------------------------
002100      * DATE       PRGMR  REQUEST    DESCRIPTION
002200      * ---------- ------ ---------- -------------------------------
002300      * 03/09/1990 DCK    AG-0092    ORIGINAL CODING - NINE RULE   AG-0092
002400      *                              TRANSCRIBED FROM THE AGRONOMY LAB
002500      *                              BINDER, PLUS A CATCH-ALL DEFAULT.
002600      * 07/19/1993 LMP    AG-0150    CONFIDENCE BLEND REWEIGHTED   AG-0150
002700      *                              60/40 MODEL/RULE SPLIT - SAME
002800      *                              MEMO THAT TOUCHED 5-DETECT.
002900      * 06/02/1996 LMP    AG-0171    SEVERITY MULTIPLIER TABLE AD  AG-0171
003000      *                              PREVIOUSLY EVERY RECOMMENDATION
003100      *                              USED THE RAW BLEND UNADJUSTED.
003200      * 10/21/1998 TBW    Y2K-0008   TIMESTAMP BREAKDOWN FIELD CH Y2K-0008
003300      *                              FOR FOUR-DIGIT CENTURY - CLEAN,
003400      *                              NO CHANGE.  LOGGED FOR THE Y2K
003500      *                              FILE.
003600      * 09/11/2000 SGV     AG-0207  HEAT-STRESS RULE CARD ADDED P  AG-0207
003700      *                              EXTENSION OFFICE BULLETIN 00-14.
003800      * 02/18/2003 SGV     AG-0228  DUPLICATE-RECOMMENDATION GUAR  AG-0228
003900      *                              ADDED AFTER A RERUN DOUBLE-POSTED
004000      *                              A WEEK OF ADVICE SHEETS.
004100      * 05/27/2009 KOA      AG-0277 PLOT CROP-VARIETY LOOKUP ADDE  AG-0277
004200      *                              THE EXPLANATION SENTENCE NAMES THE
004300      *                              PLOT INSTEAD OF SAYING "THE PLOT"
004400      *                              EVERY TIME.
004410      * 03/02/2013 SGV      AG-0301 UNFOUND-PLOT EXPLANATION WAS   AG-0301
004420      *                              PRINTING "...DETECTED AN **TYPE**
004430      *                              ON THE (MODEL CONFIDENCE..." - THE
004440      *                              WORD "PLOT" WAS GETTING DROPPED.
004450      *                              FIELD NOW COPIED INTO THE
004460      *                              SENTENCE BY ITS TRIMMED LENGTH
004470      *                              INSTEAD OF STOPPING AT THE FIRST
004480      *                              BLANK IN "THE PLOT" ITSELF.
004481      * 11/14/2014 MAL      AG-0312 RC-EXPLANATION WAS CUTTING OFF AG-0312
004482      *                              EVERY SENTENCE BEFORE "AGENT
004483      *                              RECOMMENDS" - RULE-CARD BINDER
004484      *                              WORDING RUNS LONGER THAN THE OLD
004485      *                              175-BYTE FIELD.  EXPLANATION
004486      *                              FIELD WIDENED TO HOLD THE WHOLE
004487      *                              SENTENCE, HERE AND IN THE MATCHING
004488      *                              LAYOUTS IN 7-DASHBOARD/8-CLEANUP.
004489      * 03/06/2015 MAL      AG-0315 RULE-CARD EXPLAIN/ACTION TEXT  AG-0315
004490      *                              WAS COPYING ITS TRAILING BLANKS
004491      *                              INTO THE SENTENCE, LEAVING A GAP
004492      *                              BEFORE "AGENT RECOMMENDS" AND
004493      *                              BEFORE "CONFIDENCE".  BOTH FIELDS
004494      *                              NOW TRIMMED TO THEIR ACTUAL
004495      *                              LENGTH BEFORE THE STRING, THE
004496      *                              SAME WAY THE PLOT LABEL ALREADY
004497      *                              WAS.
004500      *----------------------------------------------------------------
004600       ENVIRONMENT DIVISION.
004700
004800       CONFIGURATION SECTION.
004900       SOURCE-COMPUTER.    IBM-4381.
005000       OBJECT-COMPUTER.    IBM-4381.
005100
005200       SPECIAL-NAMES.
005300           C01 IS TOP-OF-FORM
005400           CLASS SEVERITY-CLASS IS "H" "M" "L"
005500           UPSI-0 IS AG-RERUN-SWITCH.
005600
005700       INPUT-OUTPUT SECTION.
005800
005900       FILE-CONTROL.
006000      *    PLOT MASTER - RE-READ FOR THE CROP-VARIETY NAME ONLY.
006100           SELECT PLOTFILE    ASSIGN TO PLOTFILE
006200               ORGANIZATION LINE SEQUENTIAL.
006300      *    ANOMALY EVENTS FROM 5-DETECT, ASCENDING AE-ID.
006400           SELECT ANOMFILE    ASSIGN TO ANOMFILE
006500               ORGANIZATION LINE SEQUENTIAL.
006600      *    RECOMMENDATIONS WRITTEN THIS PASS, ASCENDING RC-ID.
006700           SELECT RECMFILE    ASSIGN TO RECMFILE
006800               ORGANIZATION LINE SEQUENTIAL.
006900      *    RUN-CONTROL COUNTER FILE - EXTENDED FROM 5-DETECT'S RUN.
007000           SELECT CTLTOTAL    ASSIGN TO CTLTOTAL
007100               ORGANIZATION LINE SEQUENTIAL.
007200      ******************************************************************
007300       DATA DIVISION.
007400
007500       FILE SECTION.
007600
007700       FD  PLOTFILE.
007800
007900       01  PLOT-DATA.
008000           05  PLOT-ID                 PIC 9(5).
008100           05  PLOT-FARM-ID            PIC 9(5).
008200           05  PLOT-CROP-VARIETY       PIC X(10).
008300
008400       FD  ANOMFILE.
008500
008600       01  AE-DATA.
008700           05  AE-ID                   PIC 9(7).
008800           05  AE-TIMESTAMP            PIC X(14).
008900           05  AE-PLOT-ID              PIC 9(5).
009000           05  AE-ANOMALY-TYPE         PIC X(25).
009100           05  AE-SEVERITY             PIC X(6).
009200           05  AE-CONFIDENCE           PIC 9V99.
009300
009400       FD  RECMFILE.
009500
009600       01  RC-DATA.
009700           05  RC-ID                   PIC 9(7).
009800           05  RC-TIMESTAMP            PIC X(14).
009900           05  RC-ANOMALY-ID           PIC 9(7).
010000           05  RC-ACTION               PIC X(120).
010100           05  RC-EXPLANATION          PIC X(400).
010200           05  RC-CONFIDENCE           PIC 9V99.
010300
010400       FD  CTLTOTAL.
010500
010600       01  CT-DATA.
010700           05  CT-COUNTER-NAME         PIC X(20).
010800           05  CT-COUNTER-VALUE        PIC 9(7).
010900           05  FILLER                  PIC X(05).
011000      ******************************************************************
011100       WORKING-STORAGE SECTION.
011200
011300       01  WSS-RUN-TIMESTAMP.
011400           05  WSS-RUN-TS-TEXT          PIC X(14)
011500                                        VALUE "20260115020000".
011600
011700       01  WSS-EOF-SWITCHES.
011800           05  WSS-PLOT-EOF-SW          PIC X(01) VALUE "N".
011900               88  PLOT-EOF                      VALUE "Y".
012000           05  WSS-ANOM-EOF-SW          PIC X(01) VALUE "N".
012100               88  ANOM-EOF                      VALUE "Y".
012200           05  FILLER                  PIC X(05).
012300
012400       01  WSS-COUNTERS.
012500           05  WSS-PLOT-COUNT           PIC S9(4) COMP VALUE 0.
012600           05  WSS-SCAN-IDX             PIC S9(4) COMP VALUE 0.
012700           05  WSS-KB-IDX               PIC S9(4) COMP VALUE 0.
012800           05  WSS-NEXT-RC-ID           PIC S9(7) COMP VALUE 0.
012900           05  WSS-RECS-SEEN            PIC S9(4) COMP VALUE 0.
013000           05  WSS-RECS-GENERATED       PIC S9(7) COMP VALUE 0.
013100           05  WSS-RECS-DEFAULTED       PIC S9(7) COMP VALUE 0.
013200      *    EVENT TIMESTAMP BROKEN OUT FOR THE "ON YYYY-MM-DD AT HH:MM"
013300      *    PHRASE IN THE EXPLANATION SENTENCE.
013400       01  WSS-EVENT-TS.
013500           05  WSS-EVENT-TS-TEXT        PIC X(14).
013600
013700       01  WSS-EVENT-TS-PARTS REDEFINES WSS-EVENT-TS.
013800           05  WSS-EVENT-TS-YYYY        PIC 9(4).
013900           05  WSS-EVENT-TS-MM          PIC 9(2).
014000           05  WSS-EVENT-TS-DD          PIC 9(2).
014100           05  WSS-EVENT-TS-HH          PIC 9(2).
014200           05  WSS-EVENT-TS-MI          PIC 9(2).
014300           05  WSS-EVENT-TS-SS          PIC 9(2).
014400
014500       01  WSS-DATE-TIME-TEXT.
014600           05  WSS-DATE-TEXT            PIC X(10).
014700           05  WSS-TIME-TEXT            PIC X(05).
014800
014900       01  WSS-RECOMMEND-WORK.
015000           05  WSS-PLOT-FOUND-SW        PIC X(01) VALUE "N".
015100               88  WSS-PLOT-FOUND                 VALUE "Y".
015200           05  WSS-PLOT-LABEL           PIC X(10) VALUE "the plot ".
015220           05  WSS-PLOT-LABEL-LEN       PIC S9(4) COMP VALUE 0.
015300           05  WSS-RULE-FOUND-SW        PIC X(01) VALUE "N".
015400               88  WSS-RULE-FOUND                 VALUE "Y".
015500           05  WSS-DUP-SW               PIC X(01) VALUE "N".
015600               88  WSS-DUP-FOUND                  VALUE "Y".
015700           05  WSS-MODEL-CONF-EDIT      PIC 9.99.
015800           05  WSS-SEV-MULT             PIC 9V9.
015900           05  WSS-BLEND-BASE           PIC S9V9999.
016000           05  WSS-BLEND-CONF           PIC S9V9999.
016100           05  WSS-BLEND-CONF-X REDEFINES WSS-BLEND-CONF
016200                                        PIC X(06).
016300           05  WSS-CONF-LEVEL-TEXT      PIC X(09).
016310           05  WSS-KB-EXPLAIN-LEN       PIC S9(4) COMP VALUE 0.
016320           05  WSS-KB-ACTION-LEN        PIC S9(4) COMP VALUE 0.
016400
016500       01  WSS-EXPLANATION-BUFFER.
016600           05  WSS-EXPLANATION-TEXT     PIC X(400).
016700
016800       01  WSS-EXPLANATION-HALVES REDEFINES WSS-EXPLANATION-BUFFER.
016900           05  WSS-EXPL-HALF-1          PIC X(200).
017000           05  WSS-EXPL-HALF-2          PIC X(200).
017100      *    PLOT MASTER - CROP VARIETY LOOKUP ONLY.
017200       01  TABLE-PLOTS.
017300           05  TP-ENTRY OCCURS 2000 TIMES
017400                        INDEXED BY TP-IDX.
017500               10  TP-PLOT-ID          PIC 9(5).
017600               10  TP-CROP-VARIETY     PIC X(10).
017700               10  FILLER              PIC X(05).
017800      *    RECOMMENDATIONS ALREADY WRITTEN THIS RUN - DUPLICATE GUARD.
017900       01  TABLE-RECOMMENDED.
018000           05  TX-ENTRY OCCURS 2000 TIMES
018100                        INDEXED BY TX-IDX.
018200               10  TX-ANOMALY-ID       PIC 9(7).
018300               10  FILLER              PIC X(05).
018400      *    RULE CARDS - NINE ENTRIES TRANSCRIBED FROM THE AGRONOMY LAB
018500      *    BINDER.  PRIORITY IS CARRIED FOR THE RULE-CARD LISTING ONLY;
018600      *    IT DOES NOT ENTER THE CONFIDENCE CALCULATION.
018700       01  TABLE-KNOWLEDGE-BASE.
018800           05  KB-ENTRY OCCURS 9 TIMES
018900                        INDEXED BY KB-IDX.
019000               10  KB-TYPE             PIC X(25).
019100               10  KB-ACTION           PIC X(120).
019200               10  KB-EXPLAIN          PIC X(110).
019300               10  KB-BASE-CONF        PIC 9V99.
019400               10  KB-PRIORITY         PIC X(08).
019500               10  FILLER              PIC X(05).
019600      ******************************************************************
019700       PROCEDURE DIVISION.
019800
019900       MAIN-PROCEDURE.
020000           OPEN INPUT  PLOTFILE ANOMFILE
020100           OPEN OUTPUT RECMFILE
020200           OPEN EXTEND CTLTOTAL
020300           PERFORM LOAD-PLOT-TABLE      THRU LOAD-PLOT-TABLE-EXIT
020400           PERFORM LOAD-KNOWLEDGE-BASE
020500           PERFORM BUILD-ALL-RECOMMENDS THRU BUILD-ALL-RECOMMENDS-EXIT
020600           PERFORM WRITE-CONTROL-TOTALS
020700           CLOSE PLOTFILE ANOMFILE RECMFILE CTLTOTAL
020800           PERFORM FIN-PGM
020900           .
021000
021100      *----------------------------------------------------------------
021200      *    PLOT MASTER FOR CROP-VARIETY LOOKUP.
021300      *----------------------------------------------------------------
021400       LOAD-PLOT-TABLE.
021500           READ PLOTFILE
021600               AT END
021700                   SET PLOT-EOF TO TRUE
021800           END-READ
021900           PERFORM LOAD-ONE-PLOT UNTIL PLOT-EOF
022000           .
022100
022200       LOAD-PLOT-TABLE-EXIT.
022300           EXIT.
022400
022500       LOAD-ONE-PLOT.
022600           ADD 1 TO WSS-PLOT-COUNT
022700           MOVE PLOT-ID           TO TP-PLOT-ID(WSS-PLOT-COUNT)
022800           MOVE PLOT-CROP-VARIETY TO TP-CROP-VARIETY(WSS-PLOT-COUNT)
022900           READ PLOTFILE
023000               AT END
023100                   SET PLOT-EOF TO TRUE
023200           END-READ
023300           .
023400
023500      *----------------------------------------------------------------
023600      *    NINE RULE CARDS, PLUS THE DEFAULT HANDLED SEPARATELY.
023700      *----------------------------------------------------------------
023800       LOAD-KNOWLEDGE-BASE.
023900           MOVE "soil_moisture_low"        TO KB-TYPE(1)
024000           MOVE "Increase irrigation frequency by 30% for the next 3 d
024100      -    "ays and check for leaks."       TO KB-ACTION(1)
024200           MOVE "Soil moisture below optimal range (30-70%). Sudden dr
024300      -    "op detected indicating possible irrigation failure."
024400                                            TO KB-EXPLAIN(1)
024500           MOVE 0.85                       TO KB-BASE-CONF(1)
024600           MOVE "high"                     TO KB-PRIORITY(1)
024700           MOVE "soil_moisture_high"       TO KB-TYPE(2)
024800           MOVE "Reduce irrigation, check drainage system, and aerate
024900      -    "soil to prevent root rot."      TO KB-ACTION(2)
025000           MOVE "Soil moisture above optimal range. Risk of waterloggi
025100      -    "ng and fungal diseases."        TO KB-EXPLAIN(2)
025200           MOVE 0.80                       TO KB-BASE-CONF(2)
025300           MOVE "medium"                   TO KB-PRIORITY(2)
025400           MOVE "temperature_low"          TO KB-TYPE(3)
025500           MOVE "Install thermal covers for sensitive crops and monito
025600      -    "r for frost damage overnight."  TO KB-ACTION(3)
025700           MOVE "Temperature below crop-specific optimal range. Risk o
025800      -    "f growth inhibition and frost damage."
025900                                            TO KB-EXPLAIN(3)
026000           MOVE 0.75                       TO KB-BASE-CONF(3)
026100           MOVE "medium"                   TO KB-PRIORITY(3)
026200           MOVE "temperature_high"         TO KB-TYPE(4)
026300           MOVE "Increase shade coverage and adjust irrigation to earl
026400      -    "y morning/late evening to reduce heat stress."
026500                                            TO KB-ACTION(4)
026600           MOVE "Temperature above optimal range. Sustained high tempe
026700      -    "rature detected (more than 5C above normal)."
026800                                            TO KB-EXPLAIN(4)
026900           MOVE 0.82                       TO KB-BASE-CONF(4)
027000           MOVE "high"                     TO KB-PRIORITY(4)
027100           MOVE "humidity_high"            TO KB-TYPE(5)
027200           MOVE "Improve ventilation, reduce irrigation frequency, and
027300      -    " monitor for fungal diseases."  TO KB-ACTION(5)
027400           MOVE "High humidity promotes fungal growth and reduces tran
027500      -    "spiration efficiency."          TO KB-EXPLAIN(5)
027600           MOVE 0.78                       TO KB-BASE-CONF(5)
027700           MOVE "medium"                   TO KB-PRIORITY(5)
027800           MOVE "humidity_low"             TO KB-TYPE(6)
027900           MOVE "Increase misting frequency and monitor plant hydratio
028000      -    "n to prevent drying."           TO KB-ACTION(6)
028100           MOVE "Low humidity detected (less than 30%). Risk of excess
028200      -    "ive transpiration and plant dehydration."
028300                                            TO KB-EXPLAIN(6)
028400           MOVE 0.76                       TO KB-BASE-CONF(6)
028500           MOVE "low"                      TO KB-PRIORITY(6)
028600           MOVE "sensor_failure"           TO KB-TYPE(7)
028700           MOVE "Inspect sensor hardware, check connections, and verif
028800      -    "y data transmission."           TO KB-ACTION(7)
028900           MOVE "Sensor failure or communication disruption detected.
029000      -    "Data may be unreliable."        TO KB-EXPLAIN(7)
029100           MOVE 0.90                       TO KB-BASE-CONF(7)
029200           MOVE "critical"                 TO KB-PRIORITY(7)
029300           MOVE "drift_detected"           TO KB-TYPE(8)
029400           MOVE "Calibrate sensors and verify readings against manual
029500      -    "measurements."                 TO KB-ACTION(8)
029600           MOVE "Gradual sensor drift detected (more than 20% shift ov
029700      -    "er 48h). Data accuracy compromised."
029800                                            TO KB-EXPLAIN(8)
029900           MOVE 0.88                       TO KB-BASE-CONF(8)
030000           MOVE "medium"                   TO KB-PRIORITY(8)
030100           MOVE "temperature_high_heat_stress" TO KB-TYPE(9)
030200           MOVE "Implement evaporative cooling, increase irrigation du
030300      -    "ring peak heat, and use shade nets."
030400                                            TO KB-ACTION(9)
030500           MOVE "Heat stress conditions detected. Temperature sustaine
030600      -    "d above 32C."                   TO KB-EXPLAIN(9)
030700           MOVE 0.85                       TO KB-BASE-CONF(9)
030800           MOVE "high"                     TO KB-PRIORITY(9)
030900           .
031000
031100      *----------------------------------------------------------------
031200      *    MAIN PASS OVER THE ANOMALY FILE.
031300      *----------------------------------------------------------------
031400       BUILD-ALL-RECOMMENDS.
031500           READ ANOMFILE
031600               AT END
031700                   SET ANOM-EOF TO TRUE
031800           END-READ
031900           PERFORM BUILD-ONE-RECOMMEND UNTIL ANOM-EOF
032000           .
032100
032200       BUILD-ALL-RECOMMENDS-EXIT.
032300           EXIT.
032400
032500       BUILD-ONE-RECOMMEND.
032600           PERFORM CHECK-RECOMMENDATION-EXISTS
032700           IF NOT WSS-DUP-FOUND
032800               MOVE AE-TIMESTAMP TO WSS-EVENT-TS-TEXT
032900               PERFORM FIND-PLOT-FOR-ANOMALY
033000               PERFORM FIND-RECOMMENDATION-RULE
033100               IF WSS-RULE-FOUND
033200                   PERFORM BUILD-RECOMMENDATION
033300                   ADD 1 TO WSS-RECS-GENERATED
033400               ELSE
033500                   PERFORM BUILD-DEFAULT-RECOMMENDATION
033600                   ADD 1 TO WSS-RECS-DEFAULTED
033700               END-IF
033800               PERFORM WRITE-RECOMMENDATION
033900           END-IF
034000           READ ANOMFILE
034100               AT END
034200                   SET ANOM-EOF TO TRUE
034300           END-READ
034400           .
034500      *    AT MOST ONE RECOMMENDATION PER ANOMALY EVENT.
034600       CHECK-RECOMMENDATION-EXISTS.
034700           MOVE "N" TO WSS-DUP-SW
034800           MOVE 1 TO WSS-SCAN-IDX
034900           PERFORM SCAN-ONE-RECOMMENDED-ENTRY
035000               UNTIL WSS-SCAN-IDX > WSS-RECS-SEEN
035100                  OR WSS-DUP-FOUND
035200           .
035300
035400       SCAN-ONE-RECOMMENDED-ENTRY.
035500           IF TX-ANOMALY-ID(WSS-SCAN-IDX) = AE-ID
035600               SET WSS-DUP-FOUND TO TRUE
035700           ELSE
035800               ADD 1 TO WSS-SCAN-IDX
035900           END-IF
036000           .
036100      *    LOOK UP THE PLOT'S CROP VARIETY FOR THE EXPLANATION SENTENCE.
036200       FIND-PLOT-FOR-ANOMALY.
036300           MOVE "N" TO WSS-PLOT-FOUND-SW
036400           MOVE "the plot " TO WSS-PLOT-LABEL
036500           MOVE 1 TO WSS-SCAN-IDX
036600           PERFORM SCAN-ONE-PLOT-ENTRY
036700               UNTIL WSS-SCAN-IDX > WSS-PLOT-COUNT
036800                  OR WSS-PLOT-FOUND
036810      *    TRAILING PAD STRIPPED SO THE STRING BELOW CAN COPY THE WHOLE
036820      *    LABEL BY SIZE - "THE PLOT" HAS A SPACE OF ITS OWN, SO A
036830      *    DELIMITED BY SPACE COPY WOULD CUT IT OFF AT "THE".
036840           MOVE 0 TO WSS-PLOT-LABEL-LEN
036850           INSPECT WSS-PLOT-LABEL
036860               TALLYING WSS-PLOT-LABEL-LEN FOR TRAILING SPACE
036870           COMPUTE WSS-PLOT-LABEL-LEN = 10 - WSS-PLOT-LABEL-LEN
036880           .
037000
037100       SCAN-ONE-PLOT-ENTRY.
037200           IF TP-PLOT-ID(WSS-SCAN-IDX) = AE-PLOT-ID
037300               SET WSS-PLOT-FOUND TO TRUE
037400               IF TP-CROP-VARIETY(WSS-SCAN-IDX) NOT = SPACES
037500                   MOVE TP-CROP-VARIETY(WSS-SCAN-IDX)
037600                                    TO WSS-PLOT-LABEL
037700               END-IF
037800           ELSE
037900               ADD 1 TO WSS-SCAN-IDX
038000           END-IF
038100           .
038200      *    LINEAR SCAN OF THE NINE RULE CARDS.
038300       FIND-RECOMMENDATION-RULE.
038400           MOVE "N" TO WSS-RULE-FOUND-SW
038500           MOVE 1 TO WSS-KB-IDX
038600           PERFORM SCAN-ONE-RULE-CARD
038700               UNTIL WSS-KB-IDX > 9
038800                  OR WSS-RULE-FOUND
038900           .
039000
039100       SCAN-ONE-RULE-CARD.
039200           IF KB-TYPE(WSS-KB-IDX) = AE-ANOMALY-TYPE
039300               SET WSS-RULE-FOUND TO TRUE
039400           ELSE
039500               ADD 1 TO WSS-KB-IDX
039600           END-IF
039700           .
039800
039900      *----------------------------------------------------------------
040000      *    CONFIDENCE BLEND - 60% MODEL / 40% RULE CARD, ADJUSTED BY
040100      *    THE SEVERITY MULTIPLIER, CLAMPED 0-1, ROUNDED HALF-UP.
040200      *----------------------------------------------------------------
040300       BUILD-RECOMMENDATION.
040400           PERFORM BLEND-CONFIDENCE
040500           MOVE WSS-EVENT-TS-YYYY TO WSS-DATE-TEXT(1:4)
040600           MOVE "-"              TO WSS-DATE-TEXT(5:1)
040700           MOVE WSS-EVENT-TS-MM   TO WSS-DATE-TEXT(6:2)
040800           MOVE "-"              TO WSS-DATE-TEXT(8:1)
040900           MOVE WSS-EVENT-TS-DD   TO WSS-DATE-TEXT(9:2)
041000           MOVE WSS-EVENT-TS-HH   TO WSS-TIME-TEXT(1:2)
041100           MOVE ":"              TO WSS-TIME-TEXT(3:1)
041200           MOVE WSS-EVENT-TS-MI   TO WSS-TIME-TEXT(4:2)
041300           MOVE AE-CONFIDENCE TO WSS-MODEL-CONF-EDIT
041310      *    RULE-CARD TEXT TRIMMED TO ITS ACTUAL LENGTH BEFORE THE
041320      *    STRING BELOW - THE BINDER WORDING NEVER FILLS ITS TABLE
041330      *    SLOT, AND A SIZE COPY OF THE WHOLE SLOT LEFT A RUN OF
041340      *    BLANKS SITTING IN THE MIDDLE OF THE SENTENCE.
041350           MOVE 0 TO WSS-KB-EXPLAIN-LEN
041360           INSPECT KB-EXPLAIN(WSS-KB-IDX)
041370               TALLYING WSS-KB-EXPLAIN-LEN FOR TRAILING SPACE
041380           COMPUTE WSS-KB-EXPLAIN-LEN = 110 - WSS-KB-EXPLAIN-LEN
041390           MOVE 0 TO WSS-KB-ACTION-LEN
041400           INSPECT KB-ACTION(WSS-KB-IDX)
041410               TALLYING WSS-KB-ACTION-LEN FOR TRAILING SPACE
041420           COMPUTE WSS-KB-ACTION-LEN = 120 - WSS-KB-ACTION-LEN
041430           STRING "On " DELIMITED BY SIZE
041440                  WSS-DATE-TEXT DELIMITED BY SIZE
041450                  " at " DELIMITED BY SIZE
041460                  WSS-TIME-TEXT DELIMITED BY SIZE
041470                  ", sensor readings detected an **" DELIMITED BY SIZE
041480                  AE-ANOMALY-TYPE DELIMITED BY SPACE
041490                  "** on " DELIMITED BY SIZE
041500                  WSS-PLOT-LABEL(1:WSS-PLOT-LABEL-LEN) DELIMITED BY SIZE
041510                  " (model confidence: " DELIMITED BY SIZE
041520                  WSS-MODEL-CONF-EDIT DELIMITED BY SIZE
041530                  "). " DELIMITED BY SIZE
041540                  KB-EXPLAIN(WSS-KB-IDX)(1:WSS-KB-EXPLAIN-LEN)
041550                                        DELIMITED BY SIZE
041560                  " Agent recommends: " DELIMITED BY SIZE
041570                  KB-ACTION(WSS-KB-IDX)(1:WSS-KB-ACTION-LEN)
041580                                        DELIMITED BY SIZE
041590                  " Confidence: " DELIMITED BY SIZE
041600                  WSS-CONF-LEVEL-TEXT DELIMITED BY SPACE
041610                  "." DELIMITED BY SIZE
041620              INTO WSS-EXPLANATION-TEXT
041630           .
043300      *    NO RULE CARD MATCHES THIS ANOMALY TYPE.
043400       BUILD-DEFAULT-RECOMMENDATION.
043500           MOVE 0.50 TO RC-CONFIDENCE
043600           MOVE "medium" TO WSS-CONF-LEVEL-TEXT
043700           MOVE WSS-EVENT-TS-YYYY TO WSS-DATE-TEXT(1:4)
043800           MOVE "-"              TO WSS-DATE-TEXT(5:1)
043900           MOVE WSS-EVENT-TS-MM   TO WSS-DATE-TEXT(6:2)
044000           MOVE "-"              TO WSS-DATE-TEXT(8:1)
044100           MOVE WSS-EVENT-TS-DD   TO WSS-DATE-TEXT(9:2)
044200           MOVE WSS-EVENT-TS-HH   TO WSS-TIME-TEXT(1:2)
044300           MOVE ":"              TO WSS-TIME-TEXT(3:1)
044400           MOVE WSS-EVENT-TS-MI   TO WSS-TIME-TEXT(4:2)
044500           MOVE AE-CONFIDENCE TO WSS-MODEL-CONF-EDIT
044600           STRING "On " DELIMITED BY SIZE
044700                  WSS-DATE-TEXT DELIMITED BY SIZE
044800                  " at " DELIMITED BY SIZE
044900                  WSS-TIME-TEXT DELIMITED BY SIZE
045000                  ", sensor readings detected an **" DELIMITED BY SIZE
045100                  AE-ANOMALY-TYPE DELIMITED BY SPACE
045200                  "** (model confidence: " DELIMITED BY SIZE
045300                  WSS-MODEL-CONF-EDIT DELIMITED BY SIZE
045400                  "). Uncommon anomaly type detected. Agent recommends
045500      -    " monitoring the plot closely and conducting manual inspec
045600      -    "tion to verify conditions. Confidence: medium."
045700                  DELIMITED BY SIZE
045800              INTO WSS-EXPLANATION-TEXT
045900           .
046000
046100       BLEND-CONFIDENCE.
046200           COMPUTE WSS-BLEND-BASE =
046300               (AE-CONFIDENCE * 0.6) + (KB-BASE-CONF(WSS-KB-IDX) * 0.4)
046400           EVALUATE AE-SEVERITY
046500               WHEN "LOW"
046600                   MOVE 0.9 TO WSS-SEV-MULT
046700                   MOVE "low      " TO WSS-CONF-LEVEL-TEXT
046800               WHEN "MEDIUM"
046900                   MOVE 1.0 TO WSS-SEV-MULT
047000                   MOVE "medium   " TO WSS-CONF-LEVEL-TEXT
047100               WHEN "HIGH"
047200                   MOVE 1.1 TO WSS-SEV-MULT
047300                   MOVE "high     " TO WSS-CONF-LEVEL-TEXT
047400               WHEN "CRITICAL"
047500                   MOVE 1.2 TO WSS-SEV-MULT
047600                   MOVE "very high" TO WSS-CONF-LEVEL-TEXT
047700               WHEN OTHER
047800                   MOVE 1.0 TO WSS-SEV-MULT
047900                   MOVE "medium   " TO WSS-CONF-LEVEL-TEXT
048000           END-EVALUATE
048100           COMPUTE WSS-BLEND-CONF = WSS-BLEND-BASE * WSS-SEV-MULT
048200           IF WSS-BLEND-CONF > 1.0
048300               MOVE 1.0 TO WSS-BLEND-CONF
048400           END-IF
048500           IF WSS-BLEND-CONF < 0.0
048600               MOVE 0.0 TO WSS-BLEND-CONF
048700           END-IF
048800           COMPUTE RC-CONFIDENCE ROUNDED = WSS-BLEND-CONF
048900           .
049000
049100       WRITE-RECOMMENDATION.
049200           ADD 1 TO WSS-NEXT-RC-ID
049300           ADD 1 TO WSS-RECS-SEEN
049400           MOVE WSS-NEXT-RC-ID  TO RC-ID
049500           MOVE WSS-RUN-TS-TEXT TO RC-TIMESTAMP
049600           MOVE AE-ID          TO RC-ANOMALY-ID
049700           MOVE WSS-EXPLANATION-TEXT TO RC-EXPLANATION
049800           IF WSS-RULE-FOUND
049900               MOVE KB-ACTION(WSS-KB-IDX) TO RC-ACTION
050000           ELSE
050100               MOVE "Monitor the plot closely and conduct manual inspe
050200      -    "ction to verify conditions."    TO RC-ACTION
050300           END-IF
050400           WRITE RC-DATA
050500           MOVE AE-ID TO TX-ANOMALY-ID(WSS-RECS-SEEN)
050600           .
050700
050800      *----------------------------------------------------------------
050900      *    RUN-CONTROL COUNTERS, APPENDED TO THE FILE 5-DETECT STARTED.
051000      *----------------------------------------------------------------
051100       WRITE-CONTROL-TOTALS.
051200           MOVE "RECS-GENERATED"    TO CT-COUNTER-NAME
051300           MOVE WSS-RECS-GENERATED   TO CT-COUNTER-VALUE
051400           WRITE CT-DATA
051500           MOVE "RECS-DEFAULTED"    TO CT-COUNTER-NAME
051600           MOVE WSS-RECS-DEFAULTED   TO CT-COUNTER-VALUE
051700           WRITE CT-DATA
051800           .
051900
052000       FIN-PGM.
052100           STOP RUN.
