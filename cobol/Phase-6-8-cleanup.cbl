000100      ******************************************************************
000200      * PROGRAM:     8-CLEANUP
000300      * PURPOSE:     FOURTH AND LAST PASS OF THE PLOT MONITORING RUN.
000400      *              DROPS ANY ANOMALY EVENT WHOSE TYPE CAME BACK
000500      *              `NORMAL` (AND ANY RECOMMENDATION THAT POINTS AT
000600      *              ONE), AND REPORTS HOW MANY WERE REMOVED.  UNDER
000700      *              NORMAL OPERATION 5-DETECT NEVER POSTS A `NORMAL`
000800      *              EVENT IN THE FIRST PLACE, SO THIS PASS IS A
000900      *              SAFETY NET - THE EXTENSION OFFICE WANTED ONE AFTER
001000      *              A HAND-LOADED CORRECTION FILE ONCE CARRIED A FEW
001100      *              THROUGH.
001200      ******************************************************************
001300       IDENTIFICATION DIVISION.
001400       PROGRAM-ID.         8-CLEANUP.
001500       AUTHOR.             S GUEVARA-VEECK.
001600       INSTALLATION.       AGRI-EXTENSION DATA CENTER.
001700       DATE-WRITTEN.       02/06/1995.
001800
001900       DATE-COMPILED.
002000       SECURITY.           UNCLASSIFIED - AGRONOMY DIVISION USE ONLY.
002100      ******************************************************************
002200      *                     C H A N G E   L O G
002300      *----------------------------------------------------------------
002400      * DATE       PRGMR  REQUEST    DESCRIPTION
002500      * ---------- ------ ---------- -------------------------------
002600      * 02/06/1995 SGV    AG-0159    ORIGINAL CODING - SINGLE-PAS  AG-0159
002700      *                              FILTERED COPY OF THE ANOMALY FILE,
002800      *                              USING THE SAME SINGLE-PASS
002900      *                              FILTERED-COPY IDIOM USED ELSEWHERE
002950      *                              IN THIS SHOP.
003000      * 05/13/1995 SGV    AG-0162    CASCADE DELETE OF RECOMMEND   AG-0162
003100      *                              ADDED AFTER A NORMAL-TYPE RECORD
003200      *                              WAS DROPPED BUT ITS RECOMMENDATION
003300      *                              SHEET STILL PRINTED THE NEXT DAY.
003400      * 11/02/1998 TBW    Y2K-0010   RUN-CONTROL COUNTER RECORD C Y2K-0010
003500      *                              FOR FOUR-DIGIT YEAR HANDLING -
003600      *                              CLEAN, NO CHANGE.  LOGGED FOR THE
003700      *                              Y2K FILE.
003800      * 06/19/2004 KOA     AG-0241   REMAINING-NORMAL COUNT ADDED  AG-0241
003900      *                              DISPLAY SO OPERATIONS CAN CONFIRM
004000      *                              IT CAME BACK ZERO BEFORE SIGNING
004100      *                              OFF THE RUN.
004110      * 11/14/2014 MAL      AG-0312 RC-DATA/RX-DATA EXPLANATION   AG-0312
004120      *                              FIELD RE-WIDENED TO MATCH
004130      *                              6-RECOMMEND - REDEFINES FILLER
004140      *                              ADJUSTED TO THE NEW RECORD LENGTH
004150      *                              BEHIND IT.
004200      *----------------------------------------------------------------
004300       ENVIRONMENT DIVISION.
004400
004500       CONFIGURATION SECTION.
004600       SOURCE-COMPUTER.    IBM-4381.
004700       OBJECT-COMPUTER.    IBM-4381.
004800
004900       SPECIAL-NAMES.
005000           C01 IS TOP-OF-FORM
005100           CLASS ANOMALY-TYPE-CLASS IS "A" THRU "Z", "_"
005200           UPSI-0 IS AG-RERUN-SWITCH.
005300
005400       INPUT-OUTPUT SECTION.
005500
005600       FILE-CONTROL.
005700           SELECT ANOMFILE    ASSIGN TO ANOMFILE
005800               ORGANIZATION LINE SEQUENTIAL.
005900           SELECT ANOMCLN     ASSIGN TO ANOMCLN
006000               ORGANIZATION LINE SEQUENTIAL.
006100           SELECT RECMFILE    ASSIGN TO RECMFILE
006200               ORGANIZATION LINE SEQUENTIAL.
006300           SELECT RECMCLN     ASSIGN TO RECMCLN
006400               ORGANIZATION LINE SEQUENTIAL.
006500           SELECT CTLTOTAL    ASSIGN TO CTLTOTAL
006600               ORGANIZATION LINE SEQUENTIAL.
006700      ******************************************************************
006800       DATA DIVISION.
006900
007000       FILE SECTION.
007100
007200       FD  ANOMFILE.
007300
007400       01  AE-DATA.
007500           05  AE-ID                   PIC 9(7).
007600           05  AE-TIMESTAMP            PIC X(14).
007700           05  AE-PLOT-ID              PIC 9(5).
007800           05  AE-ANOMALY-TYPE         PIC X(25).
007900           05  AE-SEVERITY             PIC X(6).
008000           05  AE-CONFIDENCE           PIC 9V99.
008100           05  FILLER                  PIC X(02).
008200
008300       01  AE-DATA-X REDEFINES AE-DATA.
008400           05  FILLER                  PIC X(62).
008500
008600       FD  ANOMCLN.
008700
008800       01  AC-DATA.
008900           05  AC-ID                   PIC 9(7).
009000           05  AC-TIMESTAMP            PIC X(14).
009100           05  AC-PLOT-ID              PIC 9(5).
009200           05  AC-ANOMALY-TYPE         PIC X(25).
009300           05  AC-SEVERITY             PIC X(6).
009400           05  AC-CONFIDENCE           PIC 9V99.
009500           05  FILLER                  PIC X(02).
009600
009700       FD  RECMFILE.
009800
009900       01  RC-DATA.
010000           05  RC-ID                   PIC 9(7).
010100           05  RC-TIMESTAMP            PIC X(14).
010200           05  RC-ANOMALY-ID           PIC 9(7).
010300           05  RC-ACTION               PIC X(120).
010400           05  RC-EXPLANATION          PIC X(400).
010500           05  RC-CONFIDENCE           PIC 9V99.
010600           05  FILLER                  PIC X(02).
010700
010800       01  RC-DATA-X REDEFINES RC-DATA.
010900           05  FILLER                  PIC X(553).
011000
011100       FD  RECMCLN.
011200
011300       01  RX-DATA.
011400           05  RX-ID                   PIC 9(7).
011500           05  RX-TIMESTAMP            PIC X(14).
011600           05  RX-ANOMALY-ID           PIC 9(7).
011700           05  RX-ACTION               PIC X(120).
011800           05  RX-EXPLANATION          PIC X(400).
011900           05  RX-CONFIDENCE           PIC 9V99.
012000           05  FILLER                  PIC X(02).
012100
012200       FD  CTLTOTAL.
012300
012400       01  CT-DATA.
012500           05  CT-COUNTER-NAME         PIC X(20).
012600           05  CT-COUNTER-VALUE        PIC 9(7).
012700           05  FILLER                  PIC X(05).
012800      ******************************************************************
012900       WORKING-STORAGE SECTION.
013000
013100       01  EOF-SWITCHES.
013200           05  ANOM-EOF-SW          PIC X(01) VALUE "N".
013300               88  ANOM-EOF                      VALUE "Y".
013400           05  RECM-EOF-SW          PIC X(01) VALUE "N".
013500               88  RECM-EOF                      VALUE "Y".
013600           05  FILLER                  PIC X(05).
013700
013800       01  COUNTERS.
013900           05  SCAN-IDX             PIC S9(4) COMP VALUE 0.
014000           05  DELETED-COUNT        PIC S9(4) COMP VALUE 0.
014100           05  ANOM-DELETED         PIC S9(7) COMP VALUE 0.
014200           05  ANOM-REMAINING       PIC S9(7) COMP VALUE 0.
014300           05  RECS-DELETED         PIC S9(7) COMP VALUE 0.
014400           05  RECS-REMAINING       PIC S9(7) COMP VALUE 0.
014500           05  NORMAL-REMAINING     PIC S9(7) COMP VALUE 0.
014600           05  FILLER                  PIC X(05).
014700
014800       01  MATCH-SWITCH.
014900           05  ID-FOUND-SW          PIC X(01) VALUE "N".
015000               88  ID-FOUND                   VALUE "Y".
015100           05  FILLER                  PIC X(05).
015200      *    ANOMALY IDS DROPPED THIS RUN - SCANNED AGAIN WHEN CASCADING
015300      *    THE DELETE INTO THE RECOMMEND FILE.
015400       01  TABLE-DELETED-IDS.
015500           05  DI-ENTRY OCCURS 2000 TIMES
015600                        INDEXED BY DI-IDX.
015700               10  DI-ANOMALY-ID       PIC 9(7).
015800               10  FILLER              PIC X(05).
015900
016000       01  TABLE-DELETED-IDS-X REDEFINES TABLE-DELETED-IDS.
016100           05  FILLER                  PIC X(24000).
016200      ******************************************************************
016300       PROCEDURE DIVISION.
016400
016500       MAIN-PROCEDURE.
016600           OPEN INPUT  ANOMFILE RECMFILE
016700           OPEN OUTPUT ANOMCLN RECMCLN
016800           OPEN EXTEND CTLTOTAL
016900           PERFORM COPY-ANOMALIES-CLEAN THRU COPY-ANOMALIES-CLEAN-EXIT
017000           PERFORM COPY-RECOMMEND-CLEAN THRU COPY-RECOMMEND-CLEAN-EXIT
017100           MOVE 0 TO NORMAL-REMAINING
017200           PERFORM COUNT-REMAINING-NORMAL THRU COUNT-REMAINING-NORMAL-EXIT
017300           PERFORM PRINT-CLEANUP-COUNTS
017400           CLOSE ANOMFILE ANOMCLN RECMFILE RECMCLN CTLTOTAL
017500           PERFORM FIN-PGM
017600           .
017700
017800      *----------------------------------------------------------------
017900      *    SINGLE PASS OVER THE ANOMALY FILE, RESTATED FROM THE
018000      *    SHOP'S OLD FILTERED-COPY STYLE.
018100      *    DROPPED IDS ARE KEPT FOR THE CASCADE PASS BELOW.
018200      *----------------------------------------------------------------
018300       COPY-ANOMALIES-CLEAN.
018400           READ ANOMFILE
018500               AT END
018600                   SET ANOM-EOF TO TRUE
018700           END-READ
018800           PERFORM COPY-ONE-ANOMALY UNTIL ANOM-EOF
018900           .
019000
019100       COPY-ANOMALIES-CLEAN-EXIT.
019200           EXIT.
019300
019400       COPY-ONE-ANOMALY.
019500           IF AE-ANOMALY-TYPE = "normal"
019600               ADD 1 TO ANOM-DELETED
019700               ADD 1 TO DELETED-COUNT
019800               MOVE AE-ID TO DI-ANOMALY-ID(DELETED-COUNT)
019900           ELSE
020000               MOVE AE-ID             TO AC-ID
020100               MOVE AE-TIMESTAMP      TO AC-TIMESTAMP
020200               MOVE AE-PLOT-ID        TO AC-PLOT-ID
020300               MOVE AE-ANOMALY-TYPE   TO AC-ANOMALY-TYPE
020400               MOVE AE-SEVERITY       TO AC-SEVERITY
020500               MOVE AE-CONFIDENCE     TO AC-CONFIDENCE
020600               WRITE AC-DATA
020700               ADD 1 TO ANOM-REMAINING
020800           END-IF
020900           READ ANOMFILE
021000               AT END
021100                   SET ANOM-EOF TO TRUE
021200           END-READ
021300           .
021400
021500      *----------------------------------------------------------------
021600      *    CASCADE PASS - ANY RECOMMENDATION POINTING AT A DROPPED
021700      *    ANOMALY ID IS DROPPED TOO.
021800      *----------------------------------------------------------------
021900       COPY-RECOMMEND-CLEAN.
022000           READ RECMFILE
022100               AT END
022200                   SET RECM-EOF TO TRUE
022300           END-READ
022400           PERFORM COPY-ONE-RECOMMEND UNTIL RECM-EOF
022500           .
022600
022700       COPY-RECOMMEND-CLEAN-EXIT.
022800           EXIT.
022900
023000       COPY-ONE-RECOMMEND.
023100           PERFORM FIND-DELETED-ID
023200           IF ID-FOUND
023300               ADD 1 TO RECS-DELETED
023400           ELSE
023500               MOVE RC-ID             TO RX-ID
023600               MOVE RC-TIMESTAMP      TO RX-TIMESTAMP
023700               MOVE RC-ANOMALY-ID     TO RX-ANOMALY-ID
023800               MOVE RC-ACTION         TO RX-ACTION
023900               MOVE RC-EXPLANATION    TO RX-EXPLANATION
024000               MOVE RC-CONFIDENCE     TO RX-CONFIDENCE
024100               WRITE RX-DATA
024200               ADD 1 TO RECS-REMAINING
024300           END-IF
024400           READ RECMFILE
024500               AT END
024600                   SET RECM-EOF TO TRUE
024700           END-READ
024800           .
024900      *    LINEAR SCAN OF THE DROPPED-ID TABLE.
025000       FIND-DELETED-ID.
025100           MOVE "N" TO ID-FOUND-SW
025200           MOVE 1 TO SCAN-IDX
025300           PERFORM SCAN-ONE-DELETED-ID
025400               UNTIL SCAN-IDX > DELETED-COUNT
025500                  OR ID-FOUND
025600           .
025700
025800       SCAN-ONE-DELETED-ID.
025900           IF DI-ANOMALY-ID(SCAN-IDX) = RC-ANOMALY-ID
026000               SET ID-FOUND TO TRUE
026100           ELSE
026200               ADD 1 TO SCAN-IDX
026300           END-IF
026400           .
026500
026600      *----------------------------------------------------------------
026700      *    CONFIRM THE CLEANED FILE CARRIES NO SURVIVING NORMAL
026800      *    RECORDS - PER THE BUSINESS RULE THIS MUST COME BACK ZERO.
026900      *----------------------------------------------------------------
027000       COUNT-REMAINING-NORMAL.
027100           CLOSE ANOMCLN
027200           OPEN INPUT ANOMCLN
027300           MOVE "N" TO ANOM-EOF-SW
027400           READ ANOMCLN
027500               AT END
027600                   SET ANOM-EOF TO TRUE
027700           END-READ
027800           PERFORM TALLY-ONE-REMAINING UNTIL ANOM-EOF
027900           CLOSE ANOMCLN
028000           OPEN EXTEND ANOMCLN
028100           .
028200
028300       COUNT-REMAINING-NORMAL-EXIT.
028400           EXIT.
028500
028600       TALLY-ONE-REMAINING.
028700           IF AC-ANOMALY-TYPE = "normal"
028800               ADD 1 TO NORMAL-REMAINING
028900           END-IF
029000           READ ANOMCLN
029100               AT END
029200                   SET ANOM-EOF TO TRUE
029300           END-READ
029400           .
029500
029600      *----------------------------------------------------------------
029700      *    COUNTS ARE DISPLAYED - THIS PASS RUNS AFTER THE DASHBOARD
029800      *    REPORT IS ALREADY PRINTED AND CLOSED, SAME AS THE SHOP'S OLD
029900      *    HABIT OF DISPLAYING WHAT A LATER PHASE CAN'T PRINT.
030000      *----------------------------------------------------------------
030100       PRINT-CLEANUP-COUNTS.
030200           DISPLAY "8-CLEANUP - ANOMALIES DELETED : " ANOM-DELETED
030300           DISPLAY "8-CLEANUP - ANOMALIES LEFT    : " ANOM-REMAINING
030400           DISPLAY "8-CLEANUP - RECS DELETED      : " RECS-DELETED
030500           DISPLAY "8-CLEANUP - RECS LEFT         : " RECS-REMAINING
030600           DISPLAY "8-CLEANUP - NORMAL LEFT (MUST"
030700                   " BE 0)          : " NORMAL-REMAINING
030800           MOVE "ANOMALIES-DELETED"   TO CT-COUNTER-NAME
030900           MOVE ANOM-DELETED       TO CT-COUNTER-VALUE
031000           WRITE CT-DATA
031100           MOVE "RECS-DELETED"        TO CT-COUNTER-NAME
031200           MOVE RECS-DELETED       TO CT-COUNTER-VALUE
031300           WRITE CT-DATA
031400           MOVE "NORMAL-REMAINING"    TO CT-COUNTER-NAME
031500           MOVE NORMAL-REMAINING   TO CT-COUNTER-VALUE
031600           WRITE CT-DATA
031700           .
031800
031900       FIN-PGM.
032000           STOP RUN.
